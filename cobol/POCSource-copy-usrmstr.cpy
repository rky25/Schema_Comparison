000100****************************************************************
000200*    COPY MEMBER  = USRMSTR
000300*    DESCRIPTIVE NAME = REGISTERED-USER MASTER RECORD LAYOUT
000400*
000500*    FUNCTION = ONE REGISTERED USER, MAINTAINED IN ASCENDING
000600*               USR-ID ORDER BY THE ONLINE REGISTRATION
000700*               SYSTEM.  READ BY USRLST01 FOR THE USER
000800*               LISTING REPORT.
000900*
001000*    RECORD LENGTH = 66 BYTES, FIXED.
001100*
001200*    CHANGE LOG -
001300*    DATE     BY   REQUEST    DESCRIPTION
001400*    -------- ---- ---------- ------------------------------
001500*    05/06/94 JS   DBB-0095   ORIGINAL LAYOUT.
001600****************************************************************
001700 01  USER-MASTER-RECORD.
001800     05  USR-ID                  PIC 9(06).
001900     05  USR-USERNAME            PIC X(20).
002000     05  USR-EMAIL               PIC X(40).
002100*
002200*    ALTERNATE VIEW -- SPLITS THE E-MAIL ADDRESS INTO ITS
002300*    LOCAL PART, THE '@' SEPARATOR AND ITS DOMAIN PART SO A
002400*    PARAGRAPH CAN TEST FOR A WELL-FORMED ADDRESS WITHOUT AN
002500*    UNSTRING.
002600*
002700 01  USR-EMAIL-R REDEFINES USR-EMAIL.
002800     05  USR-EMAIL-LOCAL         PIC X(20).
002900     05  USR-EMAIL-AT-SIGN       PIC X(01).
003000     05  USR-EMAIL-DOMAIN        PIC X(19).
