000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SHOP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  CHGBLD01
000600*
000700* AUTHOR :  DOUG STOUT
000800*
000900* READS THE DIFFERENCE-REPORT FILE WRITTEN BY SCHCMP01 AND
001000* SCRIPTS ONE OR MORE REMEDIATION ACTIONS PER DIFFERENCE ONTO
001100* THE CHANGE-LIST FILE, ORIENTED BY A RUN-TIME SYNC DIRECTION
001200* (TARGET_TO_SOURCE OR SOURCE_TO_TARGET) READ FROM SYSIN.
001300*
001400* CLASSIFICATION IS DONE BY SCANNING DR-COMMENT FOR THE WORDS
001500* "RENAME", "MISSING" AND "DIFFERS" -- SEE THE PARAGRAPH
001600* HEADERS BELOW FOR THE RULES.  A "TABLE MISSING" DIFFERENCE
001700* CARRIES NO COLUMN DETAIL SO NOTHING CAN BE SCRIPTED FOR IT;
001800* IT IS COUNTED AS SKIPPED AND A WARNING IS WRITTEN TO SYSOUT.
001900*
002000****************************************************************
002100*
002200* CHANGE LOG -
002300* DATE     BY   REQUEST    DESCRIPTION
002400* -------- ---- ---------- ------------------------------------
002500* 04/25/94 DS   DBB-0098   ORIGINAL PROGRAM, LIFTED FROM THE
002600*                          CUSTOMER-UPDATE TRANSACTION SCANNER
002700*                          -- SAME "READ A TAGGED RECORD, LOOK
002800*                          AT ITS TEXT, BUILD AN OUTPUT ACTION"
002900*                          SHAPE, DIFFERENT TAGS.
003000* 08/30/96 RK   DBB-0145   ADDED THE COLUMN-RENAME CLASSIFICATION
003100*                          TO MATCH SCHCMP01 DBB-0144.
003200* 01/20/97 RK   DBB-0158   ADDED THE ATTRIBUTE-MISMATCH SPLIT ON
003300*                          THE COMMA-JOINED COMMENT, ONE CHANGE
003400*                          RECORD PER PHRASE.
003500* 11/12/97 RK   DBB-0166   TABLE-MISSING RECORDS ARE NOW COUNTED
003600*                          AND WARNED RATHER THAN SILENTLY
003700*                          DROPPED.
003800* 01/06/99 MT   DBB-0204   YEAR 2000 REVIEW - NO DATE FIELDS IN
003900*                          THIS PROGRAM.  NO CHANGE REQUIRED.
004000* 02/03/00 MT   DBB-0206   Y2K FOLLOW-UP - CONFIRMED THE CONSOLE
004100*                          TOTALS LINE PRINTS THE CORRECT
004200*                          CENTURY ACROSS THE ROLLOVER.  NO CODE
004300*                          CHANGE REQUIRED.
004400****************************************************************
004500*
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    CHGBLD01.
004800 AUTHOR.        DOUG STOUT.
004900 INSTALLATION.  DBB FOUNDATION - SYSTEMS GROUP.
005000 DATE-WRITTEN.  04/25/94.
005100 DATE-COMPILED.
005200 SECURITY.      NON-CONFIDENTIAL.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006400     SELECT DIFFERENCE-REPORT-FILE ASSIGN TO SCHDIFR
006500         ACCESS IS SEQUENTIAL
006600         FILE STATUS IS WS-SCHDIFR-STATUS.
006700*
006800     SELECT CHANGE-LIST-FILE ASSIGN TO SCHCHGL
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS IS WS-SCHCHGL-STATUS.
007100*
007200****************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  DIFFERENCE-REPORT-FILE
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS.
007900 01  DIFRPT-FD-RECORD               PIC X(230).
008000*
008100 FD  CHANGE-LIST-FILE
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS.
008400 01  CHGLST-FD-RECORD               PIC X(170).
008500*
008600****************************************************************
008700 WORKING-STORAGE SECTION.
008800****************************************************************
008900*
009000 01  SYSTEM-DATE-AND-TIME.
009100     05  CURRENT-DATE.
009200         10  CURRENT-CENTURY         PIC 9(2).
009300         10  CURRENT-YEAR            PIC 9(2).
009400         10  CURRENT-MONTH           PIC 9(2).
009500         10  CURRENT-DAY             PIC 9(2).
009600     05  CURRENT-TIME.
009700         10  CURRENT-HOUR            PIC 9(2).
009800         10  CURRENT-MINUTE          PIC 9(2).
009900         10  CURRENT-SECOND          PIC 9(2).
010000         10  CURRENT-HNDSEC          PIC 9(2).
010100     05  FILLER                     PIC X(05) VALUE SPACES.
010200*
010300*    CENTURY WINDOW FOR THE CONSOLE TOTALS -- CARRIED FORWARD
010400*    FROM THE SCHCMP01 DBB-0207 CHANGE.
010500*
010600 77  WS-CENTURY                     PIC 9(2)  COMP-3  VALUE 19.
010700*
010800 01  WS-FIELDS.
010900     05  WS-SCHDIFR-STATUS          PIC X(02) VALUE SPACES.
011000     05  WS-SCHCHGL-STATUS          PIC X(02) VALUE SPACES.
011100     05  WS-DIFRPT-EOF              PIC X     VALUE 'N'.
011200         88  DIFFERENCE-REPORT-EOF            VALUE 'Y'.
011300     05  FILLER                     PIC X(05) VALUE SPACES.
011400*
011500*---------------- RUN PARAMETER -- SYNC DIRECTION ----------------
011600 01  WS-RUN-PARM.
011700     05  WS-RUN-DIRECTION           PIC X(20) VALUE SPACES.
011800         88  DIRECTION-TGT-TO-SRC   VALUE 'TARGET_TO_SOURCE'.
011900         88  DIRECTION-SRC-TO-TGT   VALUE 'SOURCE_TO_TARGET'.
012000     05  FILLER                     PIC X(05) VALUE SPACES.
012100*
012200*---------------- COMMENT-SCAN WORK AREAS -------------------------
012300 77  WS-COMMENT-UPPER               PIC X(80) VALUE SPACES.
012400 77  WS-RENAME-POS                  PIC S9(4) COMP VALUE 0.
012500 77  WS-MISSING-POS                 PIC S9(4) COMP VALUE 0.
012600 77  WS-TABLE-MISS-POS              PIC S9(4) COMP VALUE 0.
012700 77  WS-DIFFERS-POS                 PIC S9(4) COMP VALUE 0.
012800*
012900*---------------- ONE-PHRASE-AT-A-TIME UNSTRING WORK AREA -------
013000 77  WS-COMMENT-REMAIN              PIC X(80) VALUE SPACES.
013100 77  WS-COMMENT-PTR                 PIC S9(4) COMP VALUE 1.
013200 77  WS-ONE-PHRASE                  PIC X(24) VALUE SPACES.
013300 77  WS-ATTR-WORD                   PIC X(20) VALUE SPACES.
013400 77  WS-ATTR-WORD-LEN               PIC S9(4) COMP VALUE 0.
013500*
013600*---------------- RUN TOTALS (PACKED, LIKE THE REST OF THE SHOP)
013700 01  REPORT-TOTALS.
013800     05  NUM-DIFF-RECS-READ         PIC S9(9) COMP-3 VALUE +0.
013900     05  NUM-CHANGE-RECS-WRITTEN    PIC S9(9) COMP-3 VALUE +0.
014000     05  NUM-TABLES-SKIPPED         PIC S9(9) COMP-3 VALUE +0.
014100*
014200*---------------- INPUT WORK AREA (DECODES ONE FD RECORD) --------
014300 COPY SCHDIFR.
014400*
014500*---------------- OUTPUT WORK AREA -------------------------------
014600 COPY SCHCHGL.
014700*
014800*---------------- LEFTOVER FROM AN EARLIER DEBUG BUILD ----------
014900*    (SEE SAM1/SAM3ABND ABEND-TEST -- KEPT FOR THE SAME REASON.)
015000*
015100 01  ABEND-TEST                     PIC X(02) VALUE SPACES.
015200 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
015300*
015400*---------------- CONSOLE TOTALS LINE ----------------------------
015500 01  RPT-RUN-HEADER.
015600     05  FILLER PIC X(23) VALUE 'CHGBLD01 RUN - DATE = '.
015700     05  RPT-MM                     PIC 99.
015800     05  FILLER                     PIC X VALUE '/'.
015900     05  RPT-DD                     PIC 99.
016000     05  FILLER                     PIC X VALUE '/'.
016100     05  RPT-CC                     PIC 99.
016200     05  RPT-YY                     PIC 99.
016300     05  FILLER PIC X(9) VALUE '  TIME = '.
016400     05  RPT-HH                     PIC 99.
016500     05  FILLER                     PIC X VALUE ':'.
016600     05  RPT-MIN                    PIC 99.
016700     05  FILLER                     PIC X VALUE ':'.
016800     05  RPT-SS                     PIC 99.
016900*
017000 PROCEDURE DIVISION.
017100****************************************************************
017200*
017300 000-MAIN.
017400*
017500     ACCEPT CURRENT-DATE FROM DATE.
017600     ACCEPT CURRENT-TIME FROM TIME.
017700*
017800     PERFORM 800-GET-RUN-PARM-I THRU 800-GET-RUN-PARM-X.
017900     PERFORM 700-OPEN-FILES-I THRU 700-OPEN-FILES-X.
018000*
018100     IF DIFFERENCE-REPORT-EOF
018200         GO TO 000-MAIN-X
018300     END-IF.
018400*
018500     PERFORM 100-CLASSIFY-DIFFS-I THRU 100-CLASSIFY-DIFFS-X
018600         UNTIL DIFFERENCE-REPORT-EOF.
018700*
018800     PERFORM 850-DISPLAY-TOTALS-I THRU 850-DISPLAY-TOTALS-X.
018900*
019000 000-MAIN-X.
019100     PERFORM 790-CLOSE-FILES-I THRU 790-CLOSE-FILES-X.
019200     GOBACK.
019300*
019400****************************************************************
019500*   800-GET-RUN-PARM  --  ACCEPT THE SYNC DIRECTION FROM SYSIN.
019600*   AN UNRECOGNIZED VALUE DEFAULTS TO SOURCE_TO_TARGET AND IS
019700*   WARNED ON SYSOUT -- THIS SHOP TREATS A BAD RUN CARD AS A
019800*   WARNING, NOT AN ABEND, ON A REPORT-ONLY UTILITY.
019900****************************************************************
020000 800-GET-RUN-PARM-I.
020100*
020200     ACCEPT WS-RUN-DIRECTION FROM SYSIN.
020300     IF NOT DIRECTION-TGT-TO-SRC AND NOT DIRECTION-SRC-TO-TGT
020400         DISPLAY 'CHGBLD01 - UNRECOGNIZED DIRECTION PARM: '
020500                 WS-RUN-DIRECTION
020600         DISPLAY 'CHGBLD01 - DEFAULTING TO SOURCE_TO_TARGET'
020700         MOVE 'SOURCE_TO_TARGET' TO WS-RUN-DIRECTION
020800     END-IF.
020900*
021000 800-GET-RUN-PARM-X.
021100     EXIT.
021200*
021300****************************************************************
021400*   100-CLASSIFY-DIFFS  --  ONE DIFFERENCE-REPORT RECORD IN,
021500*   ZERO OR MORE CHANGE-LIST RECORDS OUT.
021600****************************************************************
021700 100-CLASSIFY-DIFFS-I.
021800*
021900     READ DIFFERENCE-REPORT-FILE INTO DIFFERENCE-REPORT-RECORD
022000         AT END
022100             MOVE 'Y' TO WS-DIFRPT-EOF
022200             GO TO 100-CLASSIFY-DIFFS-X
022300     END-READ.
022400*
022500     EVALUATE WS-SCHDIFR-STATUS
022600         WHEN '00'
022700             CONTINUE
022800         WHEN '10'
022900             MOVE 'Y' TO WS-DIFRPT-EOF
023000             GO TO 100-CLASSIFY-DIFFS-X
023100         WHEN OTHER
023200             DISPLAY 'CHGBLD01 - DIFF REPORT READ ERROR RC: '
023300                     WS-SCHDIFR-STATUS
023400             MOVE 16 TO RETURN-CODE
023500             MOVE 'Y' TO WS-DIFRPT-EOF
023600             GO TO 100-CLASSIFY-DIFFS-X
023700     END-EVALUATE.
023800*
023900     ADD 1 TO NUM-DIFF-RECS-READ.
024000     MOVE DR-COMMENT TO WS-COMMENT-UPPER.
024100     INSPECT WS-COMMENT-UPPER CONVERTING
024200         'abcdefghijklmnopqrstuvwxyz'
024300         TO
024400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024500*
024600     MOVE 0 TO WS-RENAME-POS.
024700     MOVE 0 TO WS-TABLE-MISS-POS.
024800     MOVE 0 TO WS-MISSING-POS.
024900     MOVE 0 TO WS-DIFFERS-POS.
025000     INSPECT WS-COMMENT-UPPER TALLYING WS-RENAME-POS
025100         FOR CHARACTERS BEFORE INITIAL 'RENAME'.
025200     IF WS-RENAME-POS < 80
025300         PERFORM 110-CHECK-RENAME
025400         GO TO 100-CLASSIFY-DIFFS-X
025500     END-IF.
025600*
025700     INSPECT WS-COMMENT-UPPER TALLYING WS-TABLE-MISS-POS
025800         FOR CHARACTERS BEFORE INITIAL 'TABLE MISSING'.
025900     IF WS-TABLE-MISS-POS < 80
026000         PERFORM 140-CHECK-TABLE-MISSING
026100         GO TO 100-CLASSIFY-DIFFS-X
026200     END-IF.
026300*
026400     INSPECT WS-COMMENT-UPPER TALLYING WS-MISSING-POS
026500         FOR CHARACTERS BEFORE INITIAL 'MISSING'.
026600     IF WS-MISSING-POS < 80
026700         PERFORM 120-CHECK-MISSING
026800         GO TO 100-CLASSIFY-DIFFS-X
026900     END-IF.
027000*
027100     INSPECT WS-COMMENT-UPPER TALLYING WS-DIFFERS-POS
027200         FOR CHARACTERS BEFORE INITIAL 'DIFFERS'.
027300     IF WS-DIFFERS-POS < 80
027400         PERFORM 130-CHECK-ATTR-MISMATCH-I
027500             THRU 130-CHECK-ATTR-MISMATCH-X
027600     END-IF.
027700*
027800 100-CLASSIFY-DIFFS-X.
027900     EXIT.
028000*
028100****************************************************************
028200*   110-CHECK-RENAME  --  DR-COMMENT CONTAINS "RENAME".  ONE
028300*   COLUMN-RENAME CHANGE RECORD, ORIENTED BY DIRECTION.
028400****************************************************************
028500 110-CHECK-RENAME.
028600*
028700     MOVE SPACES TO CHANGE-LIST-RECORD.
028800     MOVE 'COLUMN-RENAME'   TO CH-CHANGE-TYPE.
028900     MOVE DR-TABLE-NAME     TO CH-TABLE.
029000     MOVE SPACES            TO CH-COLUMN.
029100     MOVE WS-RUN-DIRECTION  TO CH-DIRECTION.
029200*
029300     IF DIRECTION-TGT-TO-SRC
029400         MOVE DR-COL-IN-TARGET TO CH-FROM
029500         MOVE DR-COL-IN-SOURCE TO CH-TO
029600     ELSE
029700         MOVE DR-COL-IN-SOURCE TO CH-FROM
029800         MOVE DR-COL-IN-TARGET TO CH-TO
029900     END-IF.
030000*
030100     MOVE SPACES TO CH-APPLY-TO.
030200     PERFORM 500-WRITE-CHANGE-RECORD.
030300*
030400****************************************************************
030500*   120-CHECK-MISSING  --  DR-COMMENT CONTAINS "MISSING" (AND
030600*   NOT "TABLE MISSING" -- THAT CASE WAS DIVERTED ABOVE).  ONE
030700*   ADD-COLUMN CHANGE RECORD, ORIENTED BY DIRECTION.
030800****************************************************************
030900 120-CHECK-MISSING.
031000*
031100     MOVE SPACES TO CHANGE-LIST-RECORD.
031200     MOVE 'ADD-COLUMN'      TO CH-CHANGE-TYPE.
031300     MOVE DR-TABLE-NAME     TO CH-TABLE.
031400     MOVE SPACES            TO CH-FROM.
031500     MOVE SPACES            TO CH-TO.
031600     MOVE WS-RUN-DIRECTION  TO CH-DIRECTION.
031700*
031800     IF DR-COL-IN-SOURCE = SPACES
031900*          ***MISSING IN SOURCE -- TARGET SPELLING IS THE COLUMN
032000         MOVE DR-COL-IN-TARGET TO CH-COLUMN
032100         IF DIRECTION-TGT-TO-SRC
032200             MOVE 'SOURCE' TO CH-APPLY-TO
032300         ELSE
032400             MOVE 'TARGET' TO CH-APPLY-TO
032500         END-IF
032600     ELSE
032700*          ***MISSING IN TARGET -- SOURCE SPELLING IS THE COLUMN
032800         MOVE DR-COL-IN-SOURCE TO CH-COLUMN
032900         IF DIRECTION-TGT-TO-SRC
033000             MOVE 'TARGET' TO CH-APPLY-TO
033100         ELSE
033200             MOVE 'SOURCE' TO CH-APPLY-TO
033300         END-IF
033400     END-IF.
033500*
033600     PERFORM 500-WRITE-CHANGE-RECORD.
033700*
033800****************************************************************
033900*   130-CHECK-ATTR-MISMATCH  --  DR-COMMENT CONTAINS "DIFFERS".
034000*   SPLIT THE COMMA-JOINED PHRASE LIST AND WRITE ONE CHANGE
034100*   RECORD PER "<ATTR> DIFFERS" PHRASE.
034200****************************************************************
034300 130-CHECK-ATTR-MISMATCH-I.
034400*
034500     MOVE DR-COMMENT      TO WS-COMMENT-REMAIN.
034600     MOVE 1               TO WS-COMMENT-PTR.
034700*
034800 130-SPLIT-LOOP.
034900     IF WS-COMMENT-PTR > 80
035000         GO TO 130-CHECK-ATTR-MISMATCH-X
035100     END-IF.
035200*
035300     UNSTRING WS-COMMENT-REMAIN DELIMITED BY ', '
035400         INTO WS-ONE-PHRASE
035500         WITH POINTER WS-COMMENT-PTR
035600     END-UNSTRING.
035700*
035800     IF WS-ONE-PHRASE = SPACES
035900         GO TO 130-CHECK-ATTR-MISMATCH-X
036000     END-IF.
036100*
036200     PERFORM 135-BUILD-ONE-MISMATCH.
036300     MOVE SPACES TO WS-ONE-PHRASE.
036400     GO TO 130-SPLIT-LOOP.
036500*
036600 130-CHECK-ATTR-MISMATCH-X.
036700     EXIT.
036800*
036900 135-BUILD-ONE-MISMATCH.
037000*
037100     MOVE 0 TO WS-ATTR-WORD-LEN.
037200     MOVE SPACES TO WS-ATTR-WORD.
037300     INSPECT WS-ONE-PHRASE TALLYING WS-ATTR-WORD-LEN
037400         FOR CHARACTERS BEFORE INITIAL ' DIFFERS'.
037500     IF WS-ATTR-WORD-LEN > 0 AND WS-ATTR-WORD-LEN <= 20
037600         MOVE WS-ONE-PHRASE (1 : WS-ATTR-WORD-LEN) TO WS-ATTR-WORD
037700     ELSE
037800         MOVE WS-ONE-PHRASE TO WS-ATTR-WORD
037900     END-IF.
038000*
038100     MOVE SPACES TO CHANGE-LIST-RECORD.
038200     STRING WS-ATTR-WORD DELIMITED BY SPACE
038300            '-MISMATCH' DELIMITED BY SIZE
038400            INTO CH-CHANGE-TYPE
038500     END-STRING.
038600     MOVE DR-TABLE-NAME    TO CH-TABLE.
038700     MOVE WS-RUN-DIRECTION TO CH-DIRECTION.
038800     MOVE SPACES           TO CH-APPLY-TO.
038900*
039000     IF DR-COL-IN-SOURCE NOT = SPACES
039100         MOVE DR-COL-IN-SOURCE TO CH-COLUMN
039200     ELSE
039300         MOVE DR-COL-IN-TARGET TO CH-COLUMN
039400     END-IF.
039500*
039600     IF WS-ATTR-WORD = 'DATATYPE'
039700         IF DIRECTION-TGT-TO-SRC
039800             MOVE DR-TARGET-DTYPE TO CH-FROM
039900             MOVE DR-SOURCE-DTYPE TO CH-TO
040000         ELSE
040100             MOVE DR-SOURCE-DTYPE TO CH-FROM
040200             MOVE DR-TARGET-DTYPE TO CH-TO
040300         END-IF
040400     ELSE
040500         IF WS-ATTR-WORD = 'LENGTH'
040600             IF DIRECTION-TGT-TO-SRC
040700                 MOVE DR-TARGET-LENGTH TO CH-FROM
040800                 MOVE DR-SOURCE-LENGTH TO CH-TO
040900             ELSE
041000                 MOVE DR-SOURCE-LENGTH TO CH-FROM
041100                 MOVE DR-TARGET-LENGTH TO CH-TO
041200             END-IF
041300         ELSE
041400             MOVE SPACES TO CH-FROM
041500             MOVE SPACES TO CH-TO
041600         END-IF
041700     END-IF.
041800*
041900     PERFORM 500-WRITE-CHANGE-RECORD.
042000*
042100****************************************************************
042200*   140-CHECK-TABLE-MISSING  --  DR-COMMENT CONTAINS "TABLE
042300*   MISSING".  NO COLUMN DETAIL EXISTS TO SCRIPT A TABLE
042400*   CREATION, SO NOTHING IS WRITTEN -- COUNT AND WARN.
042500****************************************************************
042600 140-CHECK-TABLE-MISSING.
042700*
042800     ADD 1 TO NUM-TABLES-SKIPPED.
042900     DISPLAY 'CHGBLD01 - TABLE MISSING, NO CHANGE SCRIPTED: '
043000             DR-TABLE-NAME.
043100*
043200****************************************************************
043300 500-WRITE-CHANGE-RECORD.
043400     WRITE CHGLST-FD-RECORD FROM CHANGE-LIST-RECORD.
043500     EVALUATE WS-SCHCHGL-STATUS
043600         WHEN '00'
043700             ADD 1 TO NUM-CHANGE-RECS-WRITTEN
043800         WHEN OTHER
043900             DISPLAY 'CHGBLD01 - CHANGE LIST WRITE ERROR RC: '
044000                     WS-SCHCHGL-STATUS
044100             MOVE 16 TO RETURN-CODE
044200     END-EVALUATE.
044300*
044400****************************************************************
044500 700-OPEN-FILES-I.
044600*
044700     OPEN INPUT  DIFFERENCE-REPORT-FILE
044800          OUTPUT CHANGE-LIST-FILE.
044900*
045000     IF WS-SCHDIFR-STATUS NOT = '00'
045100         DISPLAY 'CHGBLD01 - ERROR OPENING DIFF REPORT RC: '
045200                 WS-SCHDIFR-STATUS
045300         MOVE 16 TO RETURN-CODE
045400         MOVE 'Y' TO WS-DIFRPT-EOF
045500     END-IF.
045600     IF WS-SCHCHGL-STATUS NOT = '00'
045700         DISPLAY 'CHGBLD01 - ERROR OPENING CHANGE LIST RC: '
045800                 WS-SCHCHGL-STATUS
045900         MOVE 16 TO RETURN-CODE
046000         MOVE 'Y' TO WS-DIFRPT-EOF
046100     END-IF.
046200*
046300 700-OPEN-FILES-X.
046400     EXIT.
046500*
046600 790-CLOSE-FILES-I.
046700     CLOSE DIFFERENCE-REPORT-FILE
046800           CHANGE-LIST-FILE.
046900 790-CLOSE-FILES-X.
047000     EXIT.
047100*
047200****************************************************************
047300 850-DISPLAY-TOTALS-I.
047400*
047500     MOVE WS-CENTURY     TO RPT-CC.
047600     MOVE CURRENT-YEAR   TO RPT-YY.
047700     MOVE CURRENT-MONTH  TO RPT-MM.
047800     MOVE CURRENT-DAY    TO RPT-DD.
047900     MOVE CURRENT-HOUR   TO RPT-HH.
048000     MOVE CURRENT-MINUTE TO RPT-MIN.
048100     MOVE CURRENT-SECOND TO RPT-SS.
048200     DISPLAY RPT-RUN-HEADER.
048300     DISPLAY 'DIRECTION .................: ' WS-RUN-DIRECTION.
048400     DISPLAY 'DIFFERENCE RECORDS READ ....: ' NUM-DIFF-RECS-READ.
048500     DISPLAY 'CHANGE RECORDS WRITTEN .....: '
048600             NUM-CHANGE-RECS-WRITTEN.
048700     DISPLAY 'TABLES SKIPPED (NO DETAIL) .: ' NUM-TABLES-SKIPPED.
048800*
048900 850-DISPLAY-TOTALS-X.
049000     EXIT.
