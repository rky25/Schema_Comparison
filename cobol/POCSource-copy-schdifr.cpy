000100****************************************************************
000200*    COPY MEMBER  = SCHDIFR
000300*    DESCRIPTIVE NAME = SCHEMA DIFFERENCE-REPORT RECORD LAYOUT
000400*
000500*    FUNCTION = ONE DISCREPANCY FOUND BY THE SCHEMA COMPARE
000600*               ENGINE.  WRITTEN BY SCHCMP01, READ BY CHGBLD01.
000700*
000800*    RECORD LENGTH = 230 BYTES, FIXED.
000900*
001000*    CHANGE LOG -
001100*    DATE     BY   REQUEST    DESCRIPTION
001200*    -------- ---- ---------- ------------------------------
001300*    04/02/94 JS   DBB-0093   ORIGINAL LAYOUT.
001400*    09/10/96 RK   DBB-0142   WIDENED DR-COMMENT TO 80 BYTES SO
001500*                             MULTIPLE ATTRIBUTE PHRASES FIT
001600*                             ON ONE RECORD.
001700****************************************************************
001800 01  DIFFERENCE-REPORT-RECORD.
001900     05  DR-TABLE-NAME           PIC X(30).
002000     05  DR-COL-IN-SOURCE        PIC X(30).
002100     05  DR-COL-IN-TARGET        PIC X(30).
002200     05  DR-SOURCE-DTYPE         PIC X(20).
002300     05  DR-TARGET-DTYPE         PIC X(20).
002400     05  DR-SOURCE-LENGTH        PIC X(10).
002500     05  DR-TARGET-LENGTH        PIC X(10).
002600     05  DR-COMMENT              PIC X(80).
002700*
002800*    ALTERNATE VIEW -- THE NAME PORTION AND THE CLASSIFICATION
002900*    PORTION OF THE ROW, USED WHEN CHGBLD01 NEEDS TO TEST OR
003000*    MOVE THE COMMENT TEXT WITHOUT DISTURBING THE NAME FIELDS.
003100*
003200 01  DIFFERENCE-REPORT-RECORD-R REDEFINES DIFFERENCE-REPORT-RECORD.
003300     05  DRR-NAME-PORTION        PIC X(90).
003400     05  DRR-ATTRIBUTE-PORTION   PIC X(60).
003500     05  DRR-COMMENT-PORTION     PIC X(80).
