000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SHOP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  SCHCMP01
000600*
000700* AUTHOR :  J SEIDEL
000800*
000900* READS TWO SCHEMA-EXTRACT FILES (ONE FOR THE SOURCE DATABASE,
001000* ONE FOR THE TARGET DATABASE) AND WRITES A DIFFERENCE-REPORT
001100* FILE LISTING EVERY TABLE AND COLUMN DISCREPANCY BETWEEN THEM.
001200*
001300* TABLES ARE MATCHED CASE-SENSITIVE ON TABLE-NAME.  COLUMNS ARE
001400* MATCHED CASE-INSENSITIVE ON COLUMN-NAME SO THAT, SAY, CUST_ID
001500* ON THE SOURCE AND CUST_ID ON THE TARGET LINE UP EVEN WHEN ONE
001600* SIDE'S EXTRACT UTILITY UPPERCASES EVERYTHING.  A COLUMN THAT
001700* MATCHES CASE-INSENSITIVE BUT NOT CASE-SENSITIVE IS FLAGGED AS
001800* A RENAME CANDIDATE RATHER THAN A MISSING COLUMN.
001900*
002000* NEITHER EXTRACT FILE IS SORTED BY THE EXTRACTOR THAT FEEDS
002100* THIS PROGRAM, SO THE UNION OF TABLE NAMES AND, TABLE BY TABLE,
002200* THE UNION OF COLUMN NAMES ARE BUILT IN WORKING STORAGE AND
002300* PUT IN ASCENDING ORDER BY THE NAMSRT01 SUBROUTINE BEFORE THE
002400* COMPARISON LOGIC WALKS THEM.  SEE NAMSRT01 FOR WHY THIS SHOP
002500* DOES NOT USE THE SORT VERB ON THE POC MACHINE.
002600*
002700****************************************************************
002800*
002900* CHANGE LOG -
003000* DATE     BY   REQUEST    DESCRIPTION
003100* -------- ---- ---------- ------------------------------------
003200* 03/21/94 JS   DBB-0096   ORIGINAL PROGRAM, TWO-FILE MATCH OF
003300*                          SOURCE AND TARGET SCHEMA EXTRACTS.
003400* 08/09/96 RK   DBB-0144   ADDED THE CASE-INSENSITIVE COLUMN
003500*                          MATCH AND THE RENAME-CANDIDATE CHECK
003600*                          (470-COLUMN-RENAME-CHECK) -- BEFORE
003700*                          THIS A RE-CASED COLUMN REPORTED AS
003800*                          ONE MISSING COLUMN ON EACH SIDE.
003900* 01/14/97 RK   DBB-0157   NORMALIZED MAX-LENGTH/PRECISION/
004000*                          SCALE/IS-NULLABLE SO SPACES, 'NAN'
004100*                          AND 'NONE' COMPARE EQUAL -- THE TWO
004200*                          EXTRACT UTILITIES DO NOT AGREE ON
004300*                          HOW TO SPELL "NOT APPLICABLE".
004400* 10/06/97 RK   DBB-0163   RAISED THE TABLE AND COLUMN WORK
004500*                          TABLES TO 500 ENTRIES EACH TO COVER
004600*                          THE ACCOUNTING CONVERSION SCHEMA.
004700* 01/06/99 MT   DBB-0203   YEAR 2000 REVIEW - THE ONLY DATE
004800*                          FIELDS IN THIS PROGRAM ARE THE RUN
004900*                          DATE STAMPED ON THE CONSOLE TOTALS,
005000*                          ALREADY WINDOWED THROUGH CENTURY-19.
005100*                          NO CHANGE REQUIRED.
005200* 04/02/99 MT   DBB-0207   CENTURY WINDOW ON WS-CENTURY BELOW
005300*                          FOR THE CONSOLE DISPLAY ONLY.
005400* 06/14/00 RK   DBB-0215   BLANK SCHEMA-NAME ON EITHER SIDE NOW
005500*                          NORMALIZES TO THE LITERAL DEFAULT_
005600*                          SCHEMA BEFORE THE ROW GOES INTO THE
005700*                          TABLE -- UNQUALIFIED-SCHEMA EXTRACTS
005800*                          WERE SHOWING UP AS A FALSE SCHEMA
005900*                          MISMATCH DOWNSTREAM.
006000* 09/05/01 RK   DBB-0221   DATATYPE AND IS-NULLABLE ARE NOW
006100*                          COMPARED CASE-INSENSITIVE IN
006200*                          480-COMPARE-ATTRIBUTES -- THE TARGET
006300*                          EXTRACT UTILITY LOWER-CASES ITS
006400*                          DATATYPE COLUMN, THE SOURCE ONE DOES
006500*                          NOT, AND THE MISMATCH WAS FALSE.
006600* 11/19/02 RK   DBB-0224   470-COLUMN-RENAME-CHECK NOW STAMPS
006700*                          DR-COMMENT WITH THE EXACT WORDING
006800*                          "COLUMN RENAME REQUIRED" -- THE OLD
006900*                          TEXT DID NOT MATCH WHAT THE DOWNSTREAM
007000*                          CHANGE-BUILDER JOB EXPECTS TO PARSE.
007100* 03/11/03 RK   DBB-0225   250-NORMALIZE-ENTRY NOW FOLDS EACH OF
007200*                          THE FOUR ATTRIBUTE FIELDS TO A WORK
007300*                          COPY BEFORE TESTING FOR 'NAN'/'NONE' --
007400*                          A LOWER OR MIXED CASE VALUE FROM THE
007500*                          EXTRACT WAS NOT BEING RECOGNIZED AS
007600*                          "NOT APPLICABLE" AND WAS COMPARING AS
007700*                          A FALSE ATTRIBUTE DIFFERENCE.
007800* 08/19/03 RK   DBB-0227   DATA-TYPE ADDED TO THE BLANK-OR-NAN-
007900*                          OR-NONE NORMALIZATION IN 250-NORMALIZE-
008000*                          ENTRY -- IT IS ONE OF THE FIVE COMPARED
008100*                          ATTRIBUTES BUT WAS NEVER INCLUDED IN
008200*                          THE DBB-0157 FIX, SO 'NAN' ON ONE SIDE
008300*                          AND BLANK ON THE OTHER STILL SHOWED AS
008400*                          DATATYPE DIFFERS.
008500* 02/02/04 RK   DBB-0228   900-ABEND-BAD-KEY NOW NAMES THE
008600*                          OFFENDING EXTRACT FILE AND THE MISSING
008700*                          FIELD ON THE CONSOLE -- THIS PARAGRAPH
008800*                          IS SHARED BY THE SOURCE AND TARGET
008900*                          LOAD ROUTINES AND THE OLD MESSAGE GAVE
009000*                          THE OPERATOR NO WAY TO TELL WHICH
009100*                          EXTRACT TO GO FIX.
009200****************************************************************
009300*
009400 IDENTIFICATION DIVISION.
009500 PROGRAM-ID.    SCHCMP01.
009600 AUTHOR.        J SEIDEL.
009700 INSTALLATION.  DBB FOUNDATION - SYSTEMS GROUP.
009800 DATE-WRITTEN.  03/21/94.
009900 DATE-COMPILED.
010000 SECURITY.      NON-CONFIDENTIAL.
010100*
010200 ENVIRONMENT DIVISION.
010300 CONFIGURATION SECTION.
010400 SOURCE-COMPUTER. IBM-370.
010500 OBJECT-COMPUTER. IBM-370.
010600 SPECIAL-NAMES.
010700     C01 IS TOP-OF-FORM.
010800*
010900 INPUT-OUTPUT SECTION.
011000 FILE-CONTROL.
011100*
011200     SELECT SOURCE-SCHEMA-FILE ASSIGN TO SRCXTRC
011300         ACCESS IS SEQUENTIAL
011400         FILE STATUS IS WS-SRCXTRC-STATUS.
011500*
011600     SELECT TARGET-SCHEMA-FILE ASSIGN TO TGTXTRC
011700         ACCESS IS SEQUENTIAL
011800         FILE STATUS IS WS-TGTXTRC-STATUS.
011900*
012000     SELECT DIFFERENCE-REPORT-FILE ASSIGN TO SCHDIFR
012100         ACCESS IS SEQUENTIAL
012200         FILE STATUS IS WS-SCHDIFR-STATUS.
012300*
012400****************************************************************
012500 DATA DIVISION.
012600 FILE SECTION.
012700*
012800 FD  SOURCE-SCHEMA-FILE
012900     RECORDING MODE IS F
013000     BLOCK CONTAINS 0 RECORDS.
013100 01  SRC-XTRC-FD-RECORD             PIC X(150).
013200*
013300 FD  TARGET-SCHEMA-FILE
013400     RECORDING MODE IS F
013500     BLOCK CONTAINS 0 RECORDS.
013600 01  TGT-XTRC-FD-RECORD             PIC X(150).
013700*
013800 FD  DIFFERENCE-REPORT-FILE
013900     RECORDING MODE IS F
014000     BLOCK CONTAINS 0 RECORDS.
014100 01  DIFRPT-FD-RECORD               PIC X(230).
014200*
014300****************************************************************
014400 WORKING-STORAGE SECTION.
014500****************************************************************
014600*
014700 01  SYSTEM-DATE-AND-TIME.
014800     05  CURRENT-DATE.
014900         10  CURRENT-CENTURY         PIC 9(2).
015000         10  CURRENT-YEAR            PIC 9(2).
015100         10  CURRENT-MONTH           PIC 9(2).
015200         10  CURRENT-DAY             PIC 9(2).
015300     05  CURRENT-TIME.
015400         10  CURRENT-HOUR            PIC 9(2).
015500         10  CURRENT-MINUTE          PIC 9(2).
015600         10  CURRENT-SECOND          PIC 9(2).
015700         10  CURRENT-HNDSEC          PIC 9(2).
015800     05  FILLER                     PIC X(05) VALUE SPACES.
015900*
016000*    CENTURY WINDOW FOR THE CONSOLE TOTALS -- DBB-0207.
016100*
016200 77  WS-CENTURY                     PIC 9(2)  COMP-3  VALUE 19.
016300*
016400 01  WS-FIELDS.
016500     05  WS-SRCXTRC-STATUS          PIC X(02) VALUE SPACES.
016600     05  WS-TGTXTRC-STATUS          PIC X(02) VALUE SPACES.
016700     05  WS-SCHDIFR-STATUS          PIC X(02) VALUE SPACES.
016800     05  WS-SRC-EOF                 PIC X     VALUE 'N'.
016900         88  SOURCE-SCHEMA-EOF                VALUE 'Y'.
017000     05  WS-TGT-EOF                 PIC X     VALUE 'N'.
017100         88  TARGET-SCHEMA-EOF                VALUE 'Y'.
017200*
017300*    NAMES THE EXTRACT FILE A BAD KEY CAME FROM -- DBB-0228.
017400*    SET BY 200-LOAD-SOURCE-I / 210-LOAD-TARGET-I JUST BEFORE
017500*    900-ABEND-BAD-KEY-I IS PERFORMED, SINCE THAT PARAGRAPH IS
017600*    SHARED BY BOTH LOAD ROUTINES AND CANNOT TELL THEM APART
017700*    ON ITS OWN.
017800     05  WS-BAD-KEY-FILE            PIC X(18) VALUE SPACES.
017900     05  FILLER                     PIC X(05) VALUE SPACES.
018000*
018100*---------------- COUNTS AND SUBSCRIPTS (ALL BINARY) -----------
018200 01  WS-COUNTS.
018300     05  WS-SRC-COUNT               PIC S9(4) COMP VALUE 0.
018400     05  WS-TGT-COUNT               PIC S9(4) COMP VALUE 0.
018500     05  WS-TBL-UNION-COUNT         PIC S9(4) COMP VALUE 0.
018600     05  WS-COL-UNION-COUNT         PIC S9(4) COMP VALUE 0.
018700     05  FILLER                     PIC X(05) VALUE SPACES.
018800*
018900 01  WS-SUBSCRIPTS.
019000     05  WS-TBL-IDX                 PIC S9(4) COMP VALUE 0.
019100     05  WS-COL-IDX                 PIC S9(4) COMP VALUE 0.
019200     05  WS-SRC-SCAN-IDX            PIC S9(4) COMP VALUE 0.
019300     05  WS-TGT-SCAN-IDX            PIC S9(4) COMP VALUE 0.
019400     05  WS-SAVE-SRC-ROW            PIC S9(4) COMP VALUE 0.
019500     05  WS-SAVE-TGT-ROW            PIC S9(4) COMP VALUE 0.
019600     05  FILLER                     PIC X(05) VALUE SPACES.
019700*
019800*---------------- KEY LENGTH PASSED TO NAMSRT01 -----------------
019900 77  WS-KEY-LEN-30                  PIC S9(4) COMP VALUE 30.
020000*
020100*---------------- CURRENT TABLE BEING PROCESSED BY 400 ----------
020200 77  WS-CURRENT-TABLE-NAME          PIC X(30) VALUE SPACES.
020300*
020400*---------------- CASE-FOLDED COLUMN NAME WORK AREA -------------
020500 77  WS-COLUMN-NAME-U               PIC X(30) VALUE SPACES.
020600*
020700*    CASE-FOLDED N/A-CHECK WORK AREA -- DBB-0225, DBB-0227.  ONE
020800*    10 BYTE SCRATCH FIELD, REUSED FOR EACH OF THE FIVE ATTRIBUTE
020900*    FIELDS IN 250-NORMALIZE-ENTRY (DATA-TYPE INCLUDED), SO
021000*    'NAN'/'NONE' IN ANY CASE IS CAUGHT THE SAME WAY THE
021100*    COLUMN-NAME KEY IS FOLDED.  10 BYTES IS PLENTY -- ONLY THE
021200*    LEADING CHARACTERS MATTER FOR THE 'NAN'/'NONE' TEST.
021300*
021400 77  WS-ATTR-NORM-U                 PIC X(10) VALUE SPACES.
021500*
021600*---------------- RUN TOTALS (PACKED, LIKE THE REST OF THE SHOP)
021700 01  REPORT-TOTALS.
021800     05  NUM-SOURCE-ROWS-READ       PIC S9(9) COMP-3 VALUE +0.
021900     05  NUM-TARGET-ROWS-READ       PIC S9(9) COMP-3 VALUE +0.
022000     05  NUM-TABLES-COMPARED        PIC S9(9) COMP-3 VALUE +0.
022100     05  NUM-TABLES-MISSING         PIC S9(9) COMP-3 VALUE +0.
022200     05  NUM-COLUMNS-MISSING        PIC S9(9) COMP-3 VALUE +0.
022300     05  NUM-COLUMNS-RENAMED        PIC S9(9) COMP-3 VALUE +0.
022400     05  NUM-ATTR-MISMATCHES        PIC S9(9) COMP-3 VALUE +0.
022500     05  NUM-DIFF-RECS-WRITTEN      PIC S9(9) COMP-3 VALUE +0.
022600*
022700*---------------- NORMALIZE WORK AREA (DECODES ONE FD RECORD) --
022800 COPY SCHXTRC.
022900*
023000*---------------- IN-MEMORY NORMALIZED SCHEMA TABLES -----------
023100 01  WS-SOURCE-TABLE.
023200     05  WS-SRC-ENTRY OCCURS 500 TIMES INDEXED BY SRC-IDX.
023300         COPY SCHXTAB REPLACING ==:TAG:== BY ==SRC==.
023400*
023500 01  WS-TARGET-TABLE.
023600     05  WS-TGT-ENTRY OCCURS 500 TIMES INDEXED BY TGT-IDX.
023700         COPY SCHXTAB REPLACING ==:TAG:== BY ==TGT==.
023800*
023900*---------------- TABLE-NAME UNION, ONE 98-BYTE SORT ENTRY -----
024000*    PER DISTINCT TABLE.  THE 68 BYTE TAIL IS UNUSED FOR THIS
024100*    UNION -- NAMSRT01 CARRIES IT ANYWAY SO THE SAME COPY OF
024200*    THE SUBROUTINE CAN ALSO SORT THE COLUMN UNION BELOW, WHICH
024300*    DOES USE ALL 98 BYTES.
024400*
024500 01  WS-TABLE-UNION.
024600     05  WS-TBL-UNION-ENTRY OCCURS 500 TIMES INDEXED BY UNI-IDX.
024700         10  TUE-KEY                PIC X(30).
024800         10  FILLER                 PIC X(68) VALUE SPACES.
024900*
025000*---------------- COLUMN-NAME UNION FOR THE CURRENT TABLE ------
025100*    THE KEY IS THE UPPER-CASED COLUMN NAME.  THE ORIGINAL
025200*    SPELLING ON EACH SIDE, AND THAT SIDE'S ROW NUMBER IN
025300*    WS-SOURCE-TABLE / WS-TARGET-TABLE, RIDE ALONG SO THE
025400*    COMPARISON PARAGRAPHS DO NOT HAVE TO RE-SEARCH.  A ROW
025500*    NUMBER OF ZERO MEANS THE COLUMN DOES NOT EXIST ON THAT
025600*    SIDE.
025700*
025800 01  WS-COLUMN-UNION.
025900*    NOTE - THIS ENTRY MUST STAY AT 98 BYTES, MATCHING THE
026000*    98-BYTE LK-SORT-ENTRY IN NAMSRT01 -- NO FILLER PAD HERE.
026100     05  WS-COL-UNION-ENTRY OCCURS 500 TIMES INDEXED BY CUN-IDX.
026200         10  CUE-KEY                PIC X(30).
026300         10  CUE-SRC-SPELL          PIC X(30).
026400         10  CUE-TGT-SPELL          PIC X(30).
026500         10  CUE-SRC-ROW            PIC 9(04).
026600         10  CUE-TGT-ROW            PIC 9(04).
026700*
026800*---------------- OUTPUT WORK AREA ------------------------------
026900 COPY SCHDIFR.
027000*
027100*---------------- ATTRIBUTE-COMPARE WORK AREAS ------------------
027200 01  WS-COMMENT-WORK                PIC X(80) VALUE SPACES.
027300 01  WS-COMMENT-HOLD                PIC X(80) VALUE SPACES.
027400 01  WS-COMMENT-LEN                 PIC S9(4) COMP VALUE 0.
027500 01  WS-PHRASE-WORK                 PIC X(24) VALUE SPACES.
027600*
027700*    CASE-FOLDED COMPARE COPIES -- DBB-0221.  DATATYPE AND
027800*    IS-NULLABLE ARE COMPARED CASE-INSENSITIVE, SAME AS THE
027900*    COLUMN-NAME MATCH KEY ABOVE, SINCE THE TWO EXTRACT
028000*    UTILITIES DO NOT AGREE ON HOW THEY SPELL THESE VALUES.
028100*
028200 01  WS-SRC-DTYPE-U                 PIC X(20) VALUE SPACES.
028300 01  WS-TGT-DTYPE-U                 PIC X(20) VALUE SPACES.
028400 01  WS-SRC-NULL-U                  PIC X(10) VALUE SPACES.
028500 01  WS-TGT-NULL-U                  PIC X(10) VALUE SPACES.
028600*
028700*---------------- LEFTOVER FROM AN EARLIER DEBUG BUILD ----------
028800*    (SEE SAM3ABND ABEND-TEST -- KEPT FOR THE SAME REASON: A
028900*    QUICK WAY TO DUMP A SUSPECT FIELD IN PACKED FORM WHEN THE
029000*    COMPARE LOGIC MISBEHAVES.)
029100*
029200 01  ABEND-TEST                     PIC X(02) VALUE SPACES.
029300 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
029400*
029500*---------------- CONSOLE TOTALS LINES ---------------------------
029600 01  RPT-RUN-HEADER.
029700     05  FILLER PIC X(23) VALUE 'SCHCMP01 RUN - DATE = '.
029800     05  RPT-MM                     PIC 99.
029900     05  FILLER                     PIC X VALUE '/'.
030000     05  RPT-DD                     PIC 99.
030100     05  FILLER                     PIC X VALUE '/'.
030200     05  RPT-CC                     PIC 99.
030300     05  RPT-YY                     PIC 99.
030400     05  FILLER PIC X(9) VALUE '  TIME = '.
030500     05  RPT-HH                     PIC 99.
030600     05  FILLER                     PIC X VALUE ':'.
030700     05  RPT-MIN                    PIC 99.
030800     05  FILLER                     PIC X VALUE ':'.
030900     05  RPT-SS                     PIC 99.
031000*
031100 PROCEDURE DIVISION.
031200****************************************************************
031300*
031400 000-MAIN.
031500*
031600     ACCEPT CURRENT-DATE FROM DATE.
031700     ACCEPT CURRENT-TIME FROM TIME.
031800*
031900     PERFORM 700-OPEN-FILES-I THRU 700-OPEN-FILES-X.
032000*
032100     IF SOURCE-SCHEMA-EOF OR TARGET-SCHEMA-EOF
032200         GO TO 000-MAIN-X
032300     END-IF.
032400*
032500     PERFORM 200-LOAD-SOURCE-I THRU 200-LOAD-SOURCE-X
032600         UNTIL SOURCE-SCHEMA-EOF.
032700     PERFORM 210-LOAD-TARGET-I THRU 210-LOAD-TARGET-X
032800         UNTIL TARGET-SCHEMA-EOF.
032900*
033000     PERFORM 300-BUILD-TABLE-UNION-I THRU 300-BUILD-TABLE-UNION-X.
033100     PERFORM 400-PROCESS-TABLES-I THRU 400-PROCESS-TABLES-X.
033200*
033300     PERFORM 850-DISPLAY-TOTALS-I THRU 850-DISPLAY-TOTALS-X.
033400*
033500 000-MAIN-X.
033600     PERFORM 790-CLOSE-FILES-I THRU 790-CLOSE-FILES-X.
033700     GOBACK.
033800*
033900****************************************************************
034000*   LOAD AND NORMALIZE THE SOURCE EXTRACT INTO WS-SOURCE-TABLE
034100****************************************************************
034200 200-LOAD-SOURCE-I.
034300*
034400     READ SOURCE-SCHEMA-FILE INTO SCHEMA-EXTRACT-RECORD
034500         AT END
034600             MOVE 'Y' TO WS-SRC-EOF
034700             GO TO 200-LOAD-SOURCE-X
034800     END-READ.
034900*
035000     EVALUATE WS-SRCXTRC-STATUS
035100         WHEN '00'
035200             CONTINUE
035300         WHEN '10'
035400             MOVE 'Y' TO WS-SRC-EOF
035500             GO TO 200-LOAD-SOURCE-X
035600         WHEN OTHER
035700             DISPLAY 'SCHCMP01 - SOURCE EXTRACT READ ERROR RC: '
035800                     WS-SRCXTRC-STATUS
035900             MOVE 16 TO RETURN-CODE
036000             MOVE 'Y' TO WS-SRC-EOF
036100             GO TO 200-LOAD-SOURCE-X
036200     END-EVALUATE.
036300*
036400     ADD 1 TO NUM-SOURCE-ROWS-READ.
036500     PERFORM 250-NORMALIZE-ENTRY.
036600*
036700     IF SE-TABLE-NAME = SPACES OR SE-COLUMN-NAME = SPACES
036800         MOVE 'SOURCE-SCHEMA-FILE' TO WS-BAD-KEY-FILE
036900         PERFORM 900-ABEND-BAD-KEY-I THRU 900-ABEND-BAD-KEY-X
037000     END-IF.
037100*
037200     ADD 1 TO WS-SRC-COUNT.
037300     SET SRC-IDX TO WS-SRC-COUNT.
037400     MOVE SE-SCHEMA-NAME    TO SRC-SCHEMA-NAME (SRC-IDX).
037500     MOVE SE-TABLE-NAME     TO SRC-TABLE-NAME  (SRC-IDX).
037600     MOVE SE-COLUMN-NAME    TO SRC-COLUMN-NAME (SRC-IDX).
037700     MOVE WS-COLUMN-NAME-U  TO SRC-COLUMN-NAME-U (SRC-IDX).
037800     MOVE SE-DATA-TYPE      TO SRC-DATA-TYPE   (SRC-IDX).
037900     MOVE SE-MAX-LENGTH     TO SRC-MAX-LENGTH  (SRC-IDX).
038000     MOVE SE-IS-NULLABLE    TO SRC-IS-NULLABLE (SRC-IDX).
038100     MOVE SE-PRECISION      TO SRC-PRECISION   (SRC-IDX).
038200     MOVE SE-SCALE          TO SRC-SCALE       (SRC-IDX).
038300*
038400 200-LOAD-SOURCE-X.
038500     EXIT.
038600*
038700****************************************************************
038800*   LOAD AND NORMALIZE THE TARGET EXTRACT INTO WS-TARGET-TABLE
038900****************************************************************
039000 210-LOAD-TARGET-I.
039100*
039200     READ TARGET-SCHEMA-FILE INTO SCHEMA-EXTRACT-RECORD
039300         AT END
039400             MOVE 'Y' TO WS-TGT-EOF
039500             GO TO 210-LOAD-TARGET-X
039600     END-READ.
039700*
039800     EVALUATE WS-TGTXTRC-STATUS
039900         WHEN '00'
040000             CONTINUE
040100         WHEN '10'
040200             MOVE 'Y' TO WS-TGT-EOF
040300             GO TO 210-LOAD-TARGET-X
040400         WHEN OTHER
040500             DISPLAY 'SCHCMP01 - TARGET EXTRACT READ ERROR RC: '
040600                     WS-TGTXTRC-STATUS
040700             MOVE 16 TO RETURN-CODE
040800             MOVE 'Y' TO WS-TGT-EOF
040900             GO TO 210-LOAD-TARGET-X
041000     END-EVALUATE.
041100*
041200     ADD 1 TO NUM-TARGET-ROWS-READ.
041300     PERFORM 250-NORMALIZE-ENTRY.
041400*
041500     IF SE-TABLE-NAME = SPACES OR SE-COLUMN-NAME = SPACES
041600         MOVE 'TARGET-SCHEMA-FILE' TO WS-BAD-KEY-FILE
041700         PERFORM 900-ABEND-BAD-KEY-I THRU 900-ABEND-BAD-KEY-X
041800     END-IF.
041900*
042000     ADD 1 TO WS-TGT-COUNT.
042100     SET TGT-IDX TO WS-TGT-COUNT.
042200     MOVE SE-SCHEMA-NAME    TO TGT-SCHEMA-NAME (TGT-IDX).
042300     MOVE SE-TABLE-NAME     TO TGT-TABLE-NAME  (TGT-IDX).
042400     MOVE SE-COLUMN-NAME    TO TGT-COLUMN-NAME (TGT-IDX).
042500     MOVE WS-COLUMN-NAME-U  TO TGT-COLUMN-NAME-U (TGT-IDX).
042600     MOVE SE-DATA-TYPE      TO TGT-DATA-TYPE   (TGT-IDX).
042700     MOVE SE-MAX-LENGTH     TO TGT-MAX-LENGTH  (TGT-IDX).
042800     MOVE SE-IS-NULLABLE    TO TGT-IS-NULLABLE (TGT-IDX).
042900     MOVE SE-PRECISION      TO TGT-PRECISION   (TGT-IDX).
043000     MOVE SE-SCALE          TO TGT-SCALE       (TGT-IDX).
043100*
043200 210-LOAD-TARGET-X.
043300     EXIT.
043400*
043500****************************************************************
043600*   250-NORMALIZE-ENTRY  --  DBB-0157, DBB-0215, DBB-0225, DBB-0227
043700*   FOLD THE COLUMN NAME TO UPPER CASE FOR THE MATCH KEY, DEFAULT
043800*   A BLANK SCHEMA-NAME TO THE LITERAL DEFAULT_SCHEMA, AND TREAT
043900*   SPACES, 'NAN' AND 'NONE' -- IN ANY CASE -- AS THE SAME "NOT
044000*   APPLICABLE" VALUE ON THE FIVE ATTRIBUTE FIELDS THAT CARRY IT
044100*   (DATA-TYPE, MAX-LENGTH, IS-NULLABLE, PRECISION AND SCALE).
044200****************************************************************
044300 250-NORMALIZE-ENTRY.
044400*
044500     MOVE SE-COLUMN-NAME TO WS-COLUMN-NAME-U.
044600     INSPECT WS-COLUMN-NAME-U CONVERTING
044700         'abcdefghijklmnopqrstuvwxyz'
044800         TO
044900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045000*
045100     IF SE-SCHEMA-NAME = SPACES
045200         MOVE 'DEFAULT_SCHEMA' TO SE-SCHEMA-NAME
045300     END-IF.
045400*
045500     MOVE SE-DATA-TYPE TO WS-ATTR-NORM-U.
045600     INSPECT WS-ATTR-NORM-U CONVERTING
045700         'abcdefghijklmnopqrstuvwxyz'
045800         TO
045900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046000     IF SE-DATA-TYPE = SPACES OR WS-ATTR-NORM-U = 'NAN'
046100                              OR WS-ATTR-NORM-U = 'NONE'
046200         MOVE SPACES TO SE-DATA-TYPE
046300     END-IF.
046400*
046500     MOVE SE-MAX-LENGTH TO WS-ATTR-NORM-U.
046600     INSPECT WS-ATTR-NORM-U CONVERTING
046700         'abcdefghijklmnopqrstuvwxyz'
046800         TO
046900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047000     IF SE-MAX-LENGTH = SPACES OR WS-ATTR-NORM-U = 'NAN'
047100                               OR WS-ATTR-NORM-U = 'NONE'
047200         MOVE SPACES TO SE-MAX-LENGTH
047300     END-IF.
047400*
047500     MOVE SE-IS-NULLABLE TO WS-ATTR-NORM-U.
047600     INSPECT WS-ATTR-NORM-U CONVERTING
047700         'abcdefghijklmnopqrstuvwxyz'
047800         TO
047900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048000     IF SE-IS-NULLABLE = SPACES OR WS-ATTR-NORM-U = 'NAN'
048100                                OR WS-ATTR-NORM-U = 'NONE'
048200         MOVE SPACES TO SE-IS-NULLABLE
048300     END-IF.
048400*
048500     MOVE SE-PRECISION TO WS-ATTR-NORM-U.
048600     INSPECT WS-ATTR-NORM-U CONVERTING
048700         'abcdefghijklmnopqrstuvwxyz'
048800         TO
048900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
049000     IF SE-PRECISION = SPACES OR WS-ATTR-NORM-U = 'NAN'
049100                              OR WS-ATTR-NORM-U = 'NONE'
049200         MOVE SPACES TO SE-PRECISION
049300     END-IF.
049400*
049500     MOVE SE-SCALE TO WS-ATTR-NORM-U.
049600     INSPECT WS-ATTR-NORM-U CONVERTING
049700         'abcdefghijklmnopqrstuvwxyz'
049800         TO
049900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
050000     IF SE-SCALE = SPACES OR WS-ATTR-NORM-U = 'NAN'
050100                          OR WS-ATTR-NORM-U = 'NONE'
050200         MOVE SPACES TO SE-SCALE
050300     END-IF.
050400*
050500****************************************************************
050600*   300-BUILD-TABLE-UNION  --  DISTINCT TABLE NAMES, BOTH SIDES,
050700*   CASE-SENSITIVE, PUT IN ASCENDING ORDER BY NAMSRT01.
050800****************************************************************
050900 300-BUILD-TABLE-UNION-I.
051000*
051100     MOVE 0 TO WS-TBL-UNION-COUNT.
051200*
051300     PERFORM 301-SCAN-SOURCE-FOR-TABLE
051400         VARYING WS-SRC-SCAN-IDX FROM 1 BY 1
051500             UNTIL WS-SRC-SCAN-IDX > WS-SRC-COUNT.
051600*
051700     PERFORM 303-SCAN-TARGET-FOR-TABLE
051800         VARYING WS-TGT-SCAN-IDX FROM 1 BY 1
051900             UNTIL WS-TGT-SCAN-IDX > WS-TGT-COUNT.
052000*
052100     IF WS-TBL-UNION-COUNT > 0
052200         SET UNI-IDX TO 1
052300         CALL 'NAMSRT01' USING WS-TBL-UNION-COUNT, WS-KEY-LEN-30,
052400                                WS-TABLE-UNION
052500     END-IF.
052600*
052700 300-BUILD-TABLE-UNION-X.
052800     EXIT.
052900*
053000 301-SCAN-SOURCE-FOR-TABLE.
053100     SET SRC-IDX TO WS-SRC-SCAN-IDX.
053200     PERFORM 310-ADD-TABLE-IF-NEW.
053300*
053400 303-SCAN-TARGET-FOR-TABLE.
053500     SET TGT-IDX TO WS-TGT-SCAN-IDX.
053600     PERFORM 320-ADD-TARGET-TABLE-IF-NEW.
053700*
053800 310-ADD-TABLE-IF-NEW.
053900     SET WS-TBL-IDX TO 1.
054000     SET UNI-IDX TO 1.
054100     PERFORM 311-SCAN-UNION-FOR-SRC-TABLE
054200         UNTIL WS-TBL-IDX > WS-TBL-UNION-COUNT
054300                OR TUE-KEY (UNI-IDX) = SRC-TABLE-NAME (SRC-IDX).
054400     IF WS-TBL-IDX > WS-TBL-UNION-COUNT
054500         ADD 1 TO WS-TBL-UNION-COUNT
054600         SET UNI-IDX TO WS-TBL-UNION-COUNT
054700         MOVE SRC-TABLE-NAME (SRC-IDX) TO TUE-KEY (UNI-IDX)
054800     END-IF.
054900*
055000 311-SCAN-UNION-FOR-SRC-TABLE.
055100     SET WS-TBL-IDX UP BY 1.
055200     SET UNI-IDX    UP BY 1.
055300*
055400 320-ADD-TARGET-TABLE-IF-NEW.
055500     SET WS-TBL-IDX TO 1.
055600     SET UNI-IDX TO 1.
055700     PERFORM 321-SCAN-UNION-FOR-TGT-TABLE
055800         UNTIL WS-TBL-IDX > WS-TBL-UNION-COUNT
055900                OR TUE-KEY (UNI-IDX) = TGT-TABLE-NAME (TGT-IDX).
056000     IF WS-TBL-IDX > WS-TBL-UNION-COUNT
056100         ADD 1 TO WS-TBL-UNION-COUNT
056200         SET UNI-IDX TO WS-TBL-UNION-COUNT
056300         MOVE TGT-TABLE-NAME (TGT-IDX) TO TUE-KEY (UNI-IDX)
056400     END-IF.
056500*
056600 321-SCAN-UNION-FOR-TGT-TABLE.
056700     SET WS-TBL-IDX UP BY 1.
056800     SET UNI-IDX    UP BY 1.
056900*
057000****************************************************************
057100*   400-PROCESS-TABLES  --  WALK THE SORTED TABLE-NAME UNION.
057200****************************************************************
057300 400-PROCESS-TABLES-I.
057400*
057500     PERFORM 401-PROCESS-ONE-TABLE
057600         VARYING WS-TBL-IDX FROM 1 BY 1
057700             UNTIL WS-TBL-IDX > WS-TBL-UNION-COUNT.
057800*
057900 400-PROCESS-TABLES-X.
058000     EXIT.
058100*
058200 401-PROCESS-ONE-TABLE.
058300     SET UNI-IDX TO WS-TBL-IDX.
058400     MOVE TUE-KEY (UNI-IDX) TO WS-CURRENT-TABLE-NAME.
058500     PERFORM 405-LOCATE-TABLE-BOTH-SIDES.
058600     IF WS-SAVE-SRC-ROW = 0
058700         PERFORM 410-TABLE-MISSING-SOURCE
058800     ELSE
058900         IF WS-SAVE-TGT-ROW = 0
059000             PERFORM 420-TABLE-MISSING-TARGET
059100         ELSE
059200             ADD 1 TO NUM-TABLES-COMPARED
059300             PERFORM 430-BUILD-COLUMN-UNION-I
059400                 THRU 430-BUILD-COLUMN-UNION-X
059500             PERFORM 440-PROCESS-COLUMNS-I
059600                 THRU 440-PROCESS-COLUMNS-X
059700         END-IF
059800     END-IF.
059900*
060000 405-LOCATE-TABLE-BOTH-SIDES.
060100     MOVE 0 TO WS-SAVE-SRC-ROW.
060200     MOVE 0 TO WS-SAVE-TGT-ROW.
060300     PERFORM 406-CHECK-SOURCE-ROW
060400         VARYING WS-SRC-SCAN-IDX FROM 1 BY 1
060500             UNTIL WS-SRC-SCAN-IDX > WS-SRC-COUNT.
060600     PERFORM 407-CHECK-TARGET-ROW
060700         VARYING WS-TGT-SCAN-IDX FROM 1 BY 1
060800             UNTIL WS-TGT-SCAN-IDX > WS-TGT-COUNT.
060900*
061000 406-CHECK-SOURCE-ROW.
061100     SET SRC-IDX TO WS-SRC-SCAN-IDX.
061200     IF SRC-TABLE-NAME (SRC-IDX) = WS-CURRENT-TABLE-NAME
061300         MOVE WS-SRC-SCAN-IDX TO WS-SAVE-SRC-ROW
061400     END-IF.
061500*
061600 407-CHECK-TARGET-ROW.
061700     SET TGT-IDX TO WS-TGT-SCAN-IDX.
061800     IF TGT-TABLE-NAME (TGT-IDX) = WS-CURRENT-TABLE-NAME
061900         MOVE WS-TGT-SCAN-IDX TO WS-SAVE-TGT-ROW
062000     END-IF.
062100*
062200 410-TABLE-MISSING-SOURCE.
062300     ADD 1 TO NUM-TABLES-MISSING.
062400     MOVE SPACES TO DIFFERENCE-REPORT-RECORD.
062500     MOVE WS-CURRENT-TABLE-NAME TO DR-TABLE-NAME.
062600     MOVE 'TABLE MISSING IN SOURCE' TO DR-COMMENT.
062700     PERFORM 480-WRITE-DIFF-RECORD.
062800*
062900 420-TABLE-MISSING-TARGET.
063000     ADD 1 TO NUM-TABLES-MISSING.
063100     MOVE SPACES TO DIFFERENCE-REPORT-RECORD.
063200     MOVE WS-CURRENT-TABLE-NAME TO DR-TABLE-NAME.
063300     MOVE 'TABLE MISSING IN TARGET' TO DR-COMMENT.
063400     PERFORM 480-WRITE-DIFF-RECORD.
063500*
063600****************************************************************
063700*   430-BUILD-COLUMN-UNION  --  FOR THE CURRENT TABLE, UNION OF
063800*   COLUMN NAMES ACROSS BOTH SIDES, CASE-INSENSITIVE, ASCENDING.
063900****************************************************************
064000 430-BUILD-COLUMN-UNION-I.
064100*
064200     MOVE 0 TO WS-COL-UNION-COUNT.
064300*
064400     PERFORM 431-SCAN-SOURCE-FOR-COLUMN
064500         VARYING WS-SRC-SCAN-IDX FROM 1 BY 1
064600             UNTIL WS-SRC-SCAN-IDX > WS-SRC-COUNT.
064700*
064800     PERFORM 433-SCAN-TARGET-FOR-COLUMN
064900         VARYING WS-TGT-SCAN-IDX FROM 1 BY 1
065000             UNTIL WS-TGT-SCAN-IDX > WS-TGT-COUNT.
065100*
065200     IF WS-COL-UNION-COUNT > 0
065300         SET CUN-IDX TO 1
065400         CALL 'NAMSRT01' USING WS-COL-UNION-COUNT, WS-KEY-LEN-30,
065500                                WS-COLUMN-UNION
065600     END-IF.
065700*
065800 430-BUILD-COLUMN-UNION-X.
065900     EXIT.
066000*
066100 431-SCAN-SOURCE-FOR-COLUMN.
066200     SET SRC-IDX TO WS-SRC-SCAN-IDX.
066300     IF SRC-TABLE-NAME (SRC-IDX) = WS-CURRENT-TABLE-NAME
066400         PERFORM 432-ADD-SOURCE-COLUMN
066500     END-IF.
066600*
066700 433-SCAN-TARGET-FOR-COLUMN.
066800     SET TGT-IDX TO WS-TGT-SCAN-IDX.
066900     IF TGT-TABLE-NAME (TGT-IDX) = WS-CURRENT-TABLE-NAME
067000         PERFORM 434-ADD-TARGET-COLUMN
067100     END-IF.
067200*
067300 432-ADD-SOURCE-COLUMN.
067400     SET WS-COL-IDX TO 1.
067500     SET CUN-IDX TO 1.
067600     PERFORM 436-SCAN-UNION-FOR-SRC-COL
067700         UNTIL WS-COL-IDX > WS-COL-UNION-COUNT
067800                  OR CUE-KEY (CUN-IDX) = SRC-COLUMN-NAME-U (SRC-IDX).
067900     IF WS-COL-IDX > WS-COL-UNION-COUNT
068000         ADD 1 TO WS-COL-UNION-COUNT
068100         SET CUN-IDX TO WS-COL-UNION-COUNT
068200         MOVE SRC-COLUMN-NAME-U (SRC-IDX) TO CUE-KEY (CUN-IDX)
068300         MOVE SPACES TO CUE-SRC-SPELL (CUN-IDX)
068400         MOVE SPACES TO CUE-TGT-SPELL (CUN-IDX)
068500         MOVE 0      TO CUE-SRC-ROW   (CUN-IDX)
068600         MOVE 0      TO CUE-TGT-ROW   (CUN-IDX)
068700     END-IF.
068800     MOVE SRC-COLUMN-NAME (SRC-IDX) TO CUE-SRC-SPELL (CUN-IDX).
068900     MOVE WS-SRC-SCAN-IDX           TO CUE-SRC-ROW   (CUN-IDX).
069000*
069100 436-SCAN-UNION-FOR-SRC-COL.
069200     SET WS-COL-IDX UP BY 1.
069300     SET CUN-IDX    UP BY 1.
069400*
069500 434-ADD-TARGET-COLUMN.
069600     SET WS-COL-IDX TO 1.
069700     SET CUN-IDX TO 1.
069800     PERFORM 437-SCAN-UNION-FOR-TGT-COL
069900         UNTIL WS-COL-IDX > WS-COL-UNION-COUNT
070000                  OR CUE-KEY (CUN-IDX) = TGT-COLUMN-NAME-U (TGT-IDX).
070100     IF WS-COL-IDX > WS-COL-UNION-COUNT
070200         ADD 1 TO WS-COL-UNION-COUNT
070300         SET CUN-IDX TO WS-COL-UNION-COUNT
070400         MOVE TGT-COLUMN-NAME-U (TGT-IDX) TO CUE-KEY (CUN-IDX)
070500         MOVE SPACES TO CUE-SRC-SPELL (CUN-IDX)
070600         MOVE SPACES TO CUE-TGT-SPELL (CUN-IDX)
070700         MOVE 0      TO CUE-SRC-ROW   (CUN-IDX)
070800         MOVE 0      TO CUE-TGT-ROW   (CUN-IDX)
070900     END-IF.
071000     MOVE TGT-COLUMN-NAME (TGT-IDX) TO CUE-TGT-SPELL (CUN-IDX).
071100     MOVE WS-TGT-SCAN-IDX           TO CUE-TGT-ROW   (CUN-IDX).
071200*
071300 437-SCAN-UNION-FOR-TGT-COL.
071400     SET WS-COL-IDX UP BY 1.
071500     SET CUN-IDX    UP BY 1.
071600*
071700****************************************************************
071800*   440-PROCESS-COLUMNS  --  WALK THE SORTED COLUMN UNION FOR
071900*   THE CURRENT TABLE AND DRIVE THE PER-COLUMN CHECKS.
072000****************************************************************
072100 440-PROCESS-COLUMNS-I.
072200*
072300     PERFORM 441-PROCESS-ONE-COLUMN
072400         VARYING WS-COL-IDX FROM 1 BY 1
072500             UNTIL WS-COL-IDX > WS-COL-UNION-COUNT.
072600*
072700 440-PROCESS-COLUMNS-X.
072800     EXIT.
072900*
073000 441-PROCESS-ONE-COLUMN.
073100     SET CUN-IDX TO WS-COL-IDX.
073200     IF CUE-SRC-ROW (CUN-IDX) = 0
073300         PERFORM 450-COLUMN-MISSING-SOURCE
073400     ELSE
073500         IF CUE-TGT-ROW (CUN-IDX) = 0
073600             PERFORM 460-COLUMN-MISSING-TARGET
073700         ELSE
073800             IF CUE-SRC-SPELL (CUN-IDX)
073900                        NOT = CUE-TGT-SPELL (CUN-IDX)
074000                 PERFORM 470-COLUMN-RENAME-CHECK
074100             ELSE
074200                 PERFORM 480-COMPARE-ATTRIBUTES-I
074300                     THRU 480-COMPARE-ATTRIBUTES-X
074400             END-IF
074500         END-IF
074600     END-IF.
074700*
074800 450-COLUMN-MISSING-SOURCE.
074900     ADD 1 TO NUM-COLUMNS-MISSING.
075000     MOVE SPACES TO DIFFERENCE-REPORT-RECORD.
075100     MOVE WS-CURRENT-TABLE-NAME TO DR-TABLE-NAME.
075200     MOVE SPACES TO DR-COL-IN-SOURCE.
075300     MOVE CUE-TGT-SPELL (CUN-IDX) TO DR-COL-IN-TARGET.
075400     MOVE 'COLUMN MISSING IN SOURCE' TO DR-COMMENT.
075500     PERFORM 480-WRITE-DIFF-RECORD.
075600*
075700 460-COLUMN-MISSING-TARGET.
075800     ADD 1 TO NUM-COLUMNS-MISSING.
075900     MOVE SPACES TO DIFFERENCE-REPORT-RECORD.
076000     MOVE WS-CURRENT-TABLE-NAME TO DR-TABLE-NAME.
076100     MOVE CUE-SRC-SPELL (CUN-IDX) TO DR-COL-IN-SOURCE.
076200     MOVE SPACES TO DR-COL-IN-TARGET.
076300     MOVE 'COLUMN MISSING IN TARGET' TO DR-COMMENT.
076400     PERFORM 480-WRITE-DIFF-RECORD.
076500*
076600 470-COLUMN-RENAME-CHECK.
076700     ADD 1 TO NUM-COLUMNS-RENAMED.
076800     MOVE SPACES TO DIFFERENCE-REPORT-RECORD.
076900     MOVE WS-CURRENT-TABLE-NAME TO DR-TABLE-NAME.
077000     MOVE CUE-SRC-SPELL (CUN-IDX) TO DR-COL-IN-SOURCE.
077100     MOVE CUE-TGT-SPELL (CUN-IDX) TO DR-COL-IN-TARGET.
077200     MOVE 'COLUMN RENAME REQUIRED'
077300         TO DR-COMMENT.
077400     PERFORM 480-WRITE-DIFF-RECORD.
077500*
077600****************************************************************
077700*   480-COMPARE-ATTRIBUTES  --  BOTH SIDES HAVE THE COLUMN
077800*   UNDER THE SAME SPELLING.  COMPARE THE FIVE ATTRIBUTES AND
077900*   BUILD ONE COMMA-SEPARATED COMMENT OF WHAT DIFFERS.
078000****************************************************************
078100 480-COMPARE-ATTRIBUTES-I.
078200*
078300     SET SRC-IDX TO CUE-SRC-ROW (CUN-IDX).
078400     SET TGT-IDX TO CUE-TGT-ROW (CUN-IDX).
078500     MOVE SPACES TO WS-COMMENT-WORK.
078600     MOVE 0      TO WS-COMMENT-LEN.
078700*
078800*    DBB-0221 -- FOLD DATATYPE AND IS-NULLABLE TO A COMPARISON
078900*    COPY BEFORE TESTING, SAME AS THE COLUMN-NAME MATCH KEY.
079000     MOVE SRC-DATA-TYPE (SRC-IDX) TO WS-SRC-DTYPE-U.
079100     MOVE TGT-DATA-TYPE (TGT-IDX) TO WS-TGT-DTYPE-U.
079200     INSPECT WS-SRC-DTYPE-U CONVERTING
079300         'abcdefghijklmnopqrstuvwxyz'
079400         TO
079500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
079600     INSPECT WS-TGT-DTYPE-U CONVERTING
079700         'abcdefghijklmnopqrstuvwxyz'
079800         TO
079900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
080000     MOVE SRC-IS-NULLABLE (SRC-IDX) TO WS-SRC-NULL-U.
080100     MOVE TGT-IS-NULLABLE (TGT-IDX) TO WS-TGT-NULL-U.
080200     INSPECT WS-SRC-NULL-U CONVERTING
080300         'abcdefghijklmnopqrstuvwxyz'
080400         TO
080500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
080600     INSPECT WS-TGT-NULL-U CONVERTING
080700         'abcdefghijklmnopqrstuvwxyz'
080800         TO
080900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
081000*
081100     IF WS-SRC-DTYPE-U NOT = WS-TGT-DTYPE-U
081200         MOVE 'DATATYPE DIFFERS' TO WS-PHRASE-WORK
081300         PERFORM 485-APPEND-PHRASE
081400     END-IF.
081500     IF SRC-MAX-LENGTH (SRC-IDX) NOT = TGT-MAX-LENGTH (TGT-IDX)
081600         MOVE 'LENGTH DIFFERS' TO WS-PHRASE-WORK
081700         PERFORM 485-APPEND-PHRASE
081800     END-IF.
081900     IF WS-SRC-NULL-U NOT = WS-TGT-NULL-U
082000         MOVE 'NULLABLE DIFFERS' TO WS-PHRASE-WORK
082100         PERFORM 485-APPEND-PHRASE
082200     END-IF.
082300     IF SRC-PRECISION (SRC-IDX) NOT = TGT-PRECISION (TGT-IDX)
082400         MOVE 'PRECISION DIFFERS' TO WS-PHRASE-WORK
082500         PERFORM 485-APPEND-PHRASE
082600     END-IF.
082700     IF SRC-SCALE (SRC-IDX) NOT = TGT-SCALE (TGT-IDX)
082800         MOVE 'SCALE DIFFERS' TO WS-PHRASE-WORK
082900         PERFORM 485-APPEND-PHRASE
083000     END-IF.
083100*
083200     IF WS-COMMENT-LEN > 0
083300         ADD 1 TO NUM-ATTR-MISMATCHES
083400         MOVE SPACES TO DIFFERENCE-REPORT-RECORD
083500         MOVE WS-CURRENT-TABLE-NAME TO DR-TABLE-NAME
083600         MOVE CUE-SRC-SPELL (CUN-IDX) TO DR-COL-IN-SOURCE
083700         MOVE CUE-TGT-SPELL (CUN-IDX) TO DR-COL-IN-TARGET
083800         MOVE SRC-DATA-TYPE (SRC-IDX) TO DR-SOURCE-DTYPE
083900         MOVE TGT-DATA-TYPE (TGT-IDX) TO DR-TARGET-DTYPE
084000         MOVE SRC-MAX-LENGTH (SRC-IDX) TO DR-SOURCE-LENGTH
084100         MOVE TGT-MAX-LENGTH (TGT-IDX) TO DR-TARGET-LENGTH
084200         MOVE WS-COMMENT-WORK TO DR-COMMENT
084300         PERFORM 480-WRITE-DIFF-RECORD
084400     END-IF.
084500*
084600 480-COMPARE-ATTRIBUTES-X.
084700     EXIT.
084800*
084900 485-APPEND-PHRASE.
085000     IF WS-COMMENT-LEN > 0
085100         MOVE SPACES TO WS-COMMENT-HOLD
085200         STRING WS-COMMENT-WORK (1 : WS-COMMENT-LEN)
085300                ', ' DELIMITED BY SIZE
085400                WS-PHRASE-WORK DELIMITED BY SPACE
085500                INTO WS-COMMENT-HOLD
085600         END-STRING
085700         MOVE WS-COMMENT-HOLD TO WS-COMMENT-WORK
085800     ELSE
085900         MOVE WS-PHRASE-WORK TO WS-COMMENT-WORK
086000     END-IF.
086100     MOVE 0 TO WS-COMMENT-LEN
086200     INSPECT WS-COMMENT-WORK TALLYING WS-COMMENT-LEN
086300         FOR CHARACTERS BEFORE INITIAL '  '.
086400*
086500 480-WRITE-DIFF-RECORD.
086600     WRITE DIFRPT-FD-RECORD FROM DIFFERENCE-REPORT-RECORD.
086700     EVALUATE WS-SCHDIFR-STATUS
086800         WHEN '00'
086900             ADD 1 TO NUM-DIFF-RECS-WRITTEN
087000         WHEN OTHER
087100             DISPLAY 'SCHCMP01 - DIFF REPORT WRITE ERROR RC: '
087200                     WS-SCHDIFR-STATUS
087300             MOVE 16 TO RETURN-CODE
087400     END-EVALUATE.
087500*
087600****************************************************************
087700 700-OPEN-FILES-I.
087800*
087900     OPEN INPUT  SOURCE-SCHEMA-FILE
088000                 TARGET-SCHEMA-FILE
088100          OUTPUT DIFFERENCE-REPORT-FILE.
088200*
088300     IF WS-SRCXTRC-STATUS NOT = '00'
088400         DISPLAY 'SCHCMP01 - ERROR OPENING SOURCE EXTRACT RC: '
088500                 WS-SRCXTRC-STATUS
088600         MOVE 16 TO RETURN-CODE
088700         MOVE 'Y' TO WS-SRC-EOF
088800     END-IF.
088900     IF WS-TGTXTRC-STATUS NOT = '00'
089000         DISPLAY 'SCHCMP01 - ERROR OPENING TARGET EXTRACT RC: '
089100                 WS-TGTXTRC-STATUS
089200         MOVE 16 TO RETURN-CODE
089300         MOVE 'Y' TO WS-TGT-EOF
089400     END-IF.
089500     IF WS-SCHDIFR-STATUS NOT = '00'
089600         DISPLAY 'SCHCMP01 - ERROR OPENING DIFF REPORT RC: '
089700                 WS-SCHDIFR-STATUS
089800         MOVE 16 TO RETURN-CODE
089900         MOVE 'Y' TO WS-SRC-EOF
090000         MOVE 'Y' TO WS-TGT-EOF
090100     END-IF.
090200*
090300 700-OPEN-FILES-X.
090400     EXIT.
090500*
090600 790-CLOSE-FILES-I.
090700     CLOSE SOURCE-SCHEMA-FILE
090800           TARGET-SCHEMA-FILE
090900           DIFFERENCE-REPORT-FILE.
091000 790-CLOSE-FILES-X.
091100     EXIT.
091200*
091300****************************************************************
091400 850-DISPLAY-TOTALS-I.
091500*
091600     MOVE WS-CENTURY     TO RPT-CC.
091700     MOVE CURRENT-YEAR   TO RPT-YY.
091800     MOVE CURRENT-MONTH  TO RPT-MM.
091900     MOVE CURRENT-DAY    TO RPT-DD.
092000     MOVE CURRENT-HOUR   TO RPT-HH.
092100     MOVE CURRENT-MINUTE TO RPT-MIN.
092200     MOVE CURRENT-SECOND TO RPT-SS.
092300     DISPLAY RPT-RUN-HEADER.
092400     DISPLAY 'SOURCE ROWS READ ..........: ' NUM-SOURCE-ROWS-READ.
092500     DISPLAY 'TARGET ROWS READ ..........: ' NUM-TARGET-ROWS-READ.
092600     DISPLAY 'TABLES COMPARED ...........: ' NUM-TABLES-COMPARED.
092700     DISPLAY 'TABLES MISSING ONE SIDE ...: ' NUM-TABLES-MISSING.
092800     DISPLAY 'COLUMNS MISSING ONE SIDE ..: ' NUM-COLUMNS-MISSING.
092900     DISPLAY 'COLUMNS RENAMED (CASE) ....: ' NUM-COLUMNS-RENAMED.
093000     DISPLAY 'COLUMN ATTRIBUTE MISMATCHES: ' NUM-ATTR-MISMATCHES.
093100     DISPLAY 'DIFFERENCE RECORDS WRITTEN : '
093200             NUM-DIFF-RECS-WRITTEN.
093300*
093400 850-DISPLAY-TOTALS-X.
093500     EXIT.
093600*
093700****************************************************************
093800*   900-ABEND-BAD-KEY  --  A SCHEMA-EXTRACT ROW WITH A BLANK
093900*   TABLE-NAME OR COLUMN-NAME IS NOT USABLE INPUT.  THE EXTRACT
094000*   UTILITY UPSTREAM IS BROKEN IF THIS FIRES -- STOP THE RUN
094100*   RATHER THAN BUILD A REPORT NO ONE CAN TRUST.  DBB-0228 --
094200*   SHARED BY BOTH 200-LOAD-SOURCE-I AND 210-LOAD-TARGET-I, SO
094300*   THE OFFENDING FILE NAME (SET BY THE CALLER INTO
094400*   WS-BAD-KEY-FILE) AND THE MISSING FIELD ARE BOTH NAMED ON
094500*   THE CONSOLE.
094600****************************************************************
094700 900-ABEND-BAD-KEY-I.
094800*
094900     DISPLAY 'SCHCMP01 - BLANK TABLE-NAME OR COLUMN-NAME ON '
095000             WS-BAD-KEY-FILE.
095100     IF SE-TABLE-NAME = SPACES
095200         DISPLAY 'MISSING FIELD = TABLE-NAME'
095300     END-IF.
095400     IF SE-COLUMN-NAME = SPACES
095500         DISPLAY 'MISSING FIELD = COLUMN-NAME'
095600     END-IF.
095700     DISPLAY 'SCHEMA = ' SE-SCHEMA-NAME.
095800     DISPLAY 'TABLE  = ' SE-TABLE-NAME.
095900     DISPLAY 'COLUMN = ' SE-COLUMN-NAME.
096000     DISPLAY 'RUN TERMINATED.'.
096100     MOVE 16 TO RETURN-CODE.
096200     PERFORM 790-CLOSE-FILES-I THRU 790-CLOSE-FILES-X.
096300     GOBACK.
096400*
096500 900-ABEND-BAD-KEY-X.
096600     EXIT.
