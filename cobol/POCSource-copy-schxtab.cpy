000100****************************************************************
000200*    COPY MEMBER  = SCHXTAB
000300*    DESCRIPTIVE NAME = NORMALIZED SCHEMA-EXTRACT TABLE ENTRY
000400*
000500*    FUNCTION = ONE SLOT OF THE IN-MEMORY TABLE THE COMPARE
000600*               ENGINE BUILDS WHEN IT LOADS A SCHEMA EXTRACT.
000700*               CARRIES THE ORIGINAL SPELLING OF EACH FIELD
000800*               PLUS AN UPPER-CASED COPY OF THE COLUMN NAME
000900*               USED AS THE MATCH KEY.
001000*
001100*    USAGE = COPY SCHXTAB REPLACING ==:TAG:== BY ==SRC==.
001200*            COPY SCHXTAB REPLACING ==:TAG:== BY ==TGT==.
001300*            (SAME TRICK AS COPY CUSTCOPY REPLACING ==:TAG:==
001400*            USED ELSEWHERE IN THIS LIBRARY -- ONE COPYBOOK,
001500*            TWO PREFIXES, SO SOURCE- AND TARGET-SIDE ROWS
001600*            NEVER GET THEIR FIELD NAMES CROSSED.)
001700*
001800*    CHANGE LOG -
001900*    DATE     BY   REQUEST    DESCRIPTION
002000*    -------- ---- ---------- ------------------------------
002100*    03/14/94 JS   DBB-0092   ORIGINAL LAYOUT.
002200*    08/02/96 RK   DBB-0141   ADDED :TAG:-COLUMN-NAME-U FOR
002300*                             CASE-INSENSITIVE COLUMN MATCH.
002400****************************************************************
002500     10  :TAG:-SCHEMA-NAME       PIC X(30).
002600     10  :TAG:-TABLE-NAME        PIC X(30).
002700     10  :TAG:-COLUMN-NAME       PIC X(30).
002800     10  :TAG:-COLUMN-NAME-U     PIC X(30).
002900     10  :TAG:-DATA-TYPE         PIC X(20).
003000     10  :TAG:-MAX-LENGTH        PIC X(10).
003100     10  :TAG:-IS-NULLABLE       PIC X(10).
003200     10  :TAG:-PRECISION         PIC X(10).
003300     10  :TAG:-SCALE             PIC X(10).
003400     10  FILLER                  PIC X(10) VALUE SPACES.
