000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SHOP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  USRLST01
000600*
000700* AUTHOR :  DOUG STOUT
000800*
000900* READS THE USER-MASTER FILE (MAINTAINED IN ASCENDING USR-ID
001000* ORDER BY THE ONLINE REGISTRATION SYSTEM) AND PRINTS A
001100* REGISTERED-USERS LISTING -- HEADING, COLUMN HEADERS, ONE
001200* DETAIL LINE PER USER IN FILE ORDER, AND A TRAILER LINE
001300* CARRYING THE TOTAL USER COUNT.  IF THE MASTER IS EMPTY, A
001400* SINGLE "NO USERS FOUND." LINE IS PRINTED IN PLACE OF THE
001500* DETAIL SECTION.
001600*
001700****************************************************************
001800*
001900* CHANGE LOG -
002000* DATE     BY   REQUEST    DESCRIPTION
002100* -------- ---- ---------- ------------------------------------
002200* 05/09/94 DS   DBB-0099   ORIGINAL PROGRAM, LIFTED FROM THE
002300*                          STUDENT-CREDITS LISTING (SAME ONE
002400*                          FILE IN / ONE REPORT OUT SHAPE, NO
002500*                          CONTROL BREAKS).
002600* 09/02/96 RK   DBB-0146   ADDED THE "NO USERS FOUND." LINE FOR
002700*                          AN EMPTY MASTER -- PREVIOUSLY THE
002800*                          REPORT CAME OUT AS HEADINGS ONLY,
002900*                          WHICH THE REGISTRATION DESK READ AS
003000*                          A BROKEN RUN.
003100* 01/06/99 MT   DBB-0205   YEAR 2000 REVIEW - NO DATE FIELDS IN
003200*                          THIS PROGRAM.  NO CHANGE REQUIRED.
003300* 02/03/00 MT   DBB-0210   Y2K FOLLOW-UP - CONFIRMED THE REPORT
003400*                          RUNS CLEAN ACROSS THE CENTURY
003500*                          ROLLOVER.  NO CODE CHANGE REQUIRED.
003600****************************************************************
003700*
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    USRLST01.
004000 AUTHOR.        DOUG STOUT.
004100 INSTALLATION.  DBB FOUNDATION - SYSTEMS GROUP.
004200 DATE-WRITTEN.  05/09/94.
004300 DATE-COMPILED.
004400 SECURITY.      NON-CONFIDENTIAL.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*
005600     SELECT USER-MASTER-FILE ASSIGN TO USRMSTR
005700         ACCESS IS SEQUENTIAL
005800         FILE STATUS IS WS-USRMSTR-STATUS.
005900*
006000     SELECT USER-REPORT-FILE ASSIGN TO USRRPT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-USRRPT-STATUS.
006300*
006400****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  USER-MASTER-FILE
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS.
007100 01  USRMST-FD-RECORD               PIC X(66).
007200*
007300 FD  USER-REPORT-FILE.
007400 01  USER-REPORT-RECORD             PIC X(132).
007500*
007600****************************************************************
007700 WORKING-STORAGE SECTION.
007800****************************************************************
007900*
008000 01  WS-FIELDS.
008100     05  WS-USRMSTR-STATUS          PIC X(02) VALUE SPACES.
008200     05  WS-USRRPT-STATUS           PIC X(02) VALUE SPACES.
008300     05  WS-USER-EOF                PIC X     VALUE 'N'.
008400         88  USER-MASTER-EOF                  VALUE 'Y'.
008500     05  FILLER                     PIC X(05) VALUE SPACES.
008600*
008700*---------------- COUNTS (PACKED, LIKE THE REST OF THE SHOP) ----
008800 01  REPORT-TOTALS.
008900     05  NUM-USERS-READ             PIC S9(9) COMP-3 VALUE +0.
009000     05  FILLER                     PIC X(05) VALUE SPACES.
009100*
009200*---------------- INPUT WORK AREA (DECODES ONE FD RECORD) --------
009300 COPY USRMSTR.
009400*
009500*---------------- REPORT LINES -----------------------------------
009600 01  RPT-TITLE-LINE.
009700     05  FILLER                     PIC X(17)
009800                    VALUE 'REGISTERED USERS'.
009900     05  FILLER                     PIC X(115) VALUE SPACES.
010000*
010100 01  RPT-COLUMN-HDR-1.
010200     05  FILLER                     PIC X(6)  VALUE 'ID'.
010300     05  FILLER                     PIC X(1)  VALUE SPACE.
010400     05  FILLER                     PIC X(20) VALUE 'USERNAME'.
010500     05  FILLER                     PIC X(1)  VALUE SPACE.
010600     05  FILLER                     PIC X(40) VALUE 'EMAIL'.
010700     05  FILLER                     PIC X(64) VALUE SPACES.
010800*
010900 01  RPT-COLUMN-HDR-2.
011000     05  FILLER                     PIC X(6)  VALUE '------'.
011100     05  FILLER                     PIC X(1)  VALUE SPACE.
011200     05  FILLER                     PIC X(20)
011300                    VALUE '--------------------'.
011400     05  FILLER                     PIC X(1)  VALUE SPACE.
011500     05  FILLER                     PIC X(40)
011600                    VALUE '----------------------------------------'.
011700     05  FILLER                     PIC X(64) VALUE SPACES.
011800*
011900 01  RPT-DETAIL-LINE.
012000     05  RPT-DTL-ID                 PIC 9(06).
012100     05  FILLER                     PIC X(1)  VALUE SPACE.
012200     05  RPT-DTL-USERNAME           PIC X(20).
012300     05  FILLER                     PIC X(1)  VALUE SPACE.
012400     05  RPT-DTL-EMAIL              PIC X(40).
012500     05  FILLER                     PIC X(64) VALUE SPACES.
012600*
012700*    ALTERNATE VIEW OF THE DETAIL LINE -- THE FIXED-WIDTH NAME
012800*    PORTION VERSUS THE TRAILING FILLER PAD, USED WHEN A
012900*    PARAGRAPH ONLY NEEDS TO BLANK THE VARIABLE PART BEFORE
013000*    BUILDING THE NEXT LINE.
013100*
013200 01  RPT-DETAIL-LINE-R REDEFINES RPT-DETAIL-LINE.
013300     05  RPTR-NAME-PORTION          PIC X(68).
013400     05  RPTR-PAD-PORTION           PIC X(64).
013500*
013600 01  RPT-TRAILER-LINE.
013700     05  FILLER                     PIC X(13) VALUE 'TOTAL USERS: '.
013800     05  RPT-TRL-COUNT              PIC 9(06).
013900     05  FILLER                     PIC X(113) VALUE SPACES.
014000*
014100 01  RPT-NO-USERS-LINE.
014200     05  FILLER                     PIC X(15) VALUE 'NO USERS FOUND.'.
014300     05  FILLER                     PIC X(117) VALUE SPACES.
014400*
014500*---------------- LEFTOVER FROM AN EARLIER DEBUG BUILD ----------
014600*    (SEE SAM1/SAM3ABND ABEND-TEST -- KEPT FOR THE SAME REASON.)
014700*
014800 01  ABEND-TEST                     PIC X(02) VALUE SPACES.
014900 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.
015000*
015100 PROCEDURE DIVISION.
015200****************************************************************
015300*
015400 000-MAIN.
015500*
015600     PERFORM 700-OPEN-FILES-I THRU 700-OPEN-FILES-X.
015700*
015800     IF USER-MASTER-EOF
015900         GO TO 000-MAIN-X
016000     END-IF.
016100*
016200     WRITE USER-REPORT-RECORD FROM RPT-TITLE-LINE.
016300     WRITE USER-REPORT-RECORD FROM RPT-COLUMN-HDR-1.
016400     WRITE USER-REPORT-RECORD FROM RPT-COLUMN-HDR-2.
016500*
016600     PERFORM 230-READ-A-USER-I THRU 230-READ-A-USER-X.
016700*
016800     IF USER-MASTER-EOF
016900         PERFORM 230-WRITE-NO-USERS
017000     ELSE
017100         PERFORM 100-PROCESS-USERS-I THRU 100-PROCESS-USERS-X
017200             UNTIL USER-MASTER-EOF
017300     END-IF.
017400*
017500     PERFORM 300-WRITE-TRAILER.
017600*
017700 000-MAIN-X.
017800     PERFORM 790-CLOSE-FILES-I THRU 790-CLOSE-FILES-X.
017900     GOBACK.
018000*
018100****************************************************************
018200*   100-PROCESS-USERS  --  ONE DETAIL LINE PER USER-MASTER
018300*   RECORD, FILE ORDER PRESERVED (THE MASTER IS ALREADY IN
018400*   ASCENDING USR-ID ORDER, NO SORT OR CONTROL BREAK NEEDED).
018500****************************************************************
018600 100-PROCESS-USERS-I.
018700*
018800     MOVE SPACES TO RPT-DETAIL-LINE.
018900     MOVE USR-ID       TO RPT-DTL-ID.
019000     MOVE USR-USERNAME TO RPT-DTL-USERNAME.
019100     MOVE USR-EMAIL    TO RPT-DTL-EMAIL.
019200     WRITE USER-REPORT-RECORD FROM RPT-DETAIL-LINE.
019300*
019400     PERFORM 230-READ-A-USER-I THRU 230-READ-A-USER-X.
019500*
019600 100-PROCESS-USERS-X.
019700     EXIT.
019800*
019900****************************************************************
020000 230-READ-A-USER-I.
020100*
020200     READ USER-MASTER-FILE INTO USER-MASTER-RECORD
020300         AT END
020400             MOVE 'Y' TO WS-USER-EOF
020500             GO TO 230-READ-A-USER-X
020600     END-READ.
020700*
020800     EVALUATE WS-USRMSTR-STATUS
020900         WHEN '00'
021000             CONTINUE
021100         WHEN '10'
021200             MOVE 'Y' TO WS-USER-EOF
021300             GO TO 230-READ-A-USER-X
021400         WHEN OTHER
021500             DISPLAY 'USRLST01 - USER MASTER READ ERROR RC: '
021600                     WS-USRMSTR-STATUS
021700             MOVE 16 TO RETURN-CODE
021800             MOVE 'Y' TO WS-USER-EOF
021900             GO TO 230-READ-A-USER-X
022000     END-EVALUATE.
022100*
022200     ADD 1 TO NUM-USERS-READ.
022300*
022400 230-READ-A-USER-X.
022500     EXIT.
022600*
022700 230-WRITE-NO-USERS.
022800     WRITE USER-REPORT-RECORD FROM RPT-NO-USERS-LINE.
022900*
023000 300-WRITE-TRAILER.
023100     MOVE NUM-USERS-READ TO RPT-TRL-COUNT.
023200     WRITE USER-REPORT-RECORD FROM RPT-TRAILER-LINE.
023300*
023400****************************************************************
023500 700-OPEN-FILES-I.
023600*
023700     OPEN INPUT  USER-MASTER-FILE
023800          OUTPUT USER-REPORT-FILE.
023900*
024000     IF WS-USRMSTR-STATUS NOT = '00'
024100         DISPLAY 'USRLST01 - ERROR OPENING USER MASTER RC: '
024200                 WS-USRMSTR-STATUS
024300         MOVE 16 TO RETURN-CODE
024400         MOVE 'Y' TO WS-USER-EOF
024500     END-IF.
024600     IF WS-USRRPT-STATUS NOT = '00'
024700         DISPLAY 'USRLST01 - ERROR OPENING USER REPORT RC: '
024800                 WS-USRRPT-STATUS
024900         MOVE 16 TO RETURN-CODE
025000         MOVE 'Y' TO WS-USER-EOF
025100     END-IF.
025200*
025300 700-OPEN-FILES-X.
025400     EXIT.
025500*
025600 790-CLOSE-FILES-I.
025700     CLOSE USER-MASTER-FILE
025800           USER-REPORT-FILE.
025900 790-CLOSE-FILES-X.
026000     EXIT.
