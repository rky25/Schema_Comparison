000100****************************************************************
000200*   LICENSED MATERIALS - PROPERTY OF THE SHOP
000300*   ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    NAMSRT01.
000700 AUTHOR.        R KOWALSKI.
000800 INSTALLATION.  DBB FOUNDATION - SYSTEMS GROUP.
000900 DATE-WRITTEN.  11/02/94.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*
001300*    REMARKS.
001400*    ASCENDING INSERTION SORT OF A TABLE OF FIXED-LENGTH
001500*    ALPHAMERIC ENTRIES, COMPARED ON A LEADING KEY PORTION
001600*    OF CALLER-SUPPLIED LENGTH.  CALLED BY SCHCMP01 TO PUT
001700*    THE DISTINCT TABLE-NAME UNION AND, TABLE BY TABLE, THE
001800*    DISTINCT COLUMN-NAME UNION INTO ASCENDING ORDER BEFORE
001900*    IT DRIVES THE COMPARISON LOGIC.  THIS SHOP HAS NO SORT
002000*    UTILITY ON THE POC MACHINE SO THE OLD ADSORT INSERTION
002100*    SORT WAS PULLED FORWARD AND GENERALISED TO CARRY A
002200*    PAYLOAD ALONGSIDE THE KEY INSTEAD OF SORTING BARE
002300*    NUMBERS.
002400*
002500*    CHANGE LOG -
002600*    DATE     BY   REQUEST    DESCRIPTION
002700*    -------- ---- ---------- ------------------------------
002800*    11/02/94 RK   DBB-0091   ORIGINAL - LIFTED FROM THE
002900*                             ADSORT NUMBER-ARRAY INSERTION
003000*                             SORT, REWORKED TO CARRY A 98
003100*                             BYTE ENTRY (30 BYTE KEY, 68
003200*                             BYTE PAYLOAD) INSTEAD OF A
003300*                             SIGNED BINARY NUMBER.
003400*    02/14/97 JS   DBB-0155   PARAMETERIZED THE KEY LENGTH SO
003500*                             THE SAME COPY OF THIS PROGRAM
003600*                             CAN SORT ON A 30 BYTE TABLE-NAME
003700*                             KEY OR A SHORTER COLUMN-NAME
003800*                             KEY WITHOUT A RECOMPILE.
003900*    03/03/99 MT   DBB-0202   YEAR 2000 REVIEW - NO DATE
004000*                             FIELDS TOUCHED BY THIS PROGRAM,
004100*                             NO CHANGE REQUIRED.
004200*    02/03/00 MT   DBB-0211   Y2K FOLLOW-UP - RECONFIRMED NO
004300*                             DATE FIELDS ARE TOUCHED BY THIS
004400*                             SUBROUTINE.  NO CODE CHANGE
004500*                             REQUIRED.
004600****************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800*---------------- WORK VARIABLES --------------------------------
005900 77  WS-MOVE-FROM            PIC S9(4) COMP.
006000 77  WS-INSERT-TO            PIC S9(4) COMP.
006100*
006200*---------------- HOLD AREA FOR THE ENTRY BEING INSERTED --------
006300 01  WS-HOLD-ENTRY               PIC X(98).
006400 01  WS-HOLD-ENTRY-R REDEFINES WS-HOLD-ENTRY.
006500     05  WS-HOLD-KEY             PIC X(30).
006600     05  WS-HOLD-PAYLOAD         PIC X(68).
006700*
006800*    THE PAYLOAD IS OPAQUE TO THIS PROGRAM -- THIS VIEW IS
006900*    ONLY HERE SO A DUMP OF WS-HOLD-ENTRY DURING A COLUMN
007000*    UNION SORT READS AS THE SOURCE/TARGET SPELLING PAIR
007100*    RATHER THAN AS A SOLID STRING OF X'S.
007200*
007300 01  WS-HOLD-PAYLOAD-R REDEFINES WS-HOLD-PAYLOAD.
007400     05  WS-HOLD-SRC-SPELL       PIC X(30).
007500     05  WS-HOLD-TGT-SPELL       PIC X(30).
007600     05  WS-HOLD-SRC-ROW         PIC 9(04).
007700     05  WS-HOLD-TGT-ROW         PIC 9(04).
007800*
007900*---------------- LEFTOVER FROM THE ADSORT DEBUG BUILD -----------
008000 01  WS-SORT-DIAG                PIC X(02) VALUE SPACES.
008100 01  WS-SORT-DIAG-N REDEFINES WS-SORT-DIAG PIC S9(3) COMP-3.
008200*
008300 LINKAGE SECTION.
008400 01  LK-ENTRY-COUNT              PIC S9(4) COMP.
008500 01  LK-KEY-LENGTH               PIC S9(4) COMP.
008600 01  LK-SORT-TABLE.
008700     05  LK-SORT-ENTRY           PIC X(98)
008800             OCCURS 0 TO 500 TIMES DEPENDING ON LK-ENTRY-COUNT.
008900*
009000****************************************************************
009100 PROCEDURE DIVISION USING LK-ENTRY-COUNT, LK-KEY-LENGTH,
009200                           LK-SORT-TABLE.
009300****************************************************************
009400*
009500 000-SORT-ASCENDING.
009600*
009700     PERFORM 100-INSERT-ONE-ENTRY VARYING WS-MOVE-FROM FROM 2 BY 1
009800       UNTIL WS-MOVE-FROM > LK-ENTRY-COUNT.
009900*
010000     GOBACK.
010100*
010200 100-INSERT-ONE-ENTRY.
010300*
010400     MOVE LK-SORT-ENTRY(WS-MOVE-FROM) TO WS-HOLD-ENTRY.
010500     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
010600*
010700     PERFORM 110-FIND-INSERT-SLOT
010800         UNTIL WS-INSERT-TO <= 0
010900            OR ( LK-SORT-ENTRY(WS-INSERT-TO)(1:LK-KEY-LENGTH)
011000                       <= WS-HOLD-ENTRY(1:LK-KEY-LENGTH) ).
011100*
011200*          ***INSERT THE HELD ENTRY INTO THE SLOT FOUND ABOVE
011300     MOVE WS-HOLD-ENTRY TO LK-SORT-ENTRY(WS-INSERT-TO + 1).
011400*
011500 110-FIND-INSERT-SLOT.
011600*
011700*          ***WORK BACKWARDS THROUGH THE TABLE, FIND THE SLOT
011800     MOVE LK-SORT-ENTRY(WS-INSERT-TO)
011900       TO LK-SORT-ENTRY(WS-INSERT-TO + 1).
012000     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
