000100****************************************************************
000200*    COPY MEMBER  = SCHXTRC
000300*    DESCRIPTIVE NAME = SCHEMA EXTRACT RECORD LAYOUT
000400*
000500*    FUNCTION = DEFINES ONE ROW OF A SCHEMA EXTRACT PRODUCED
000600*               BY THE UPSTREAM DDL-SNAPSHOT JOB.  THE SAME
000700*               LAYOUT IS USED FOR THE SOURCE-SCHEMA FILE AND
000800*               THE TARGET-SCHEMA FILE -- ONE ROW PER COLUMN
000900*               OF A DATABASE TABLE.
001000*
001100*    RECORD LENGTH = 150 BYTES, FIXED, ALL CHARACTER FIELDS
001200*                    LEFT JUSTIFIED / SPACE PADDED BY THE
001300*                    EXTRACT JOB.
001400*
001500*    CHANGE LOG -
001600*    DATE     BY   REQUEST    DESCRIPTION
001700*    -------- ---- ---------- ------------------------------
001800*    03/11/94 JS   DBB-0091   ORIGINAL LAYOUT.
001900*    07/22/96 RK   DBB-0140   ADDED SE-SCALE / SE-PRECISION
002000*                             FOR NUMERIC-TYPE COLUMNS.
002100*    01/05/99 MT   DBB-0201   YEAR 2000 REVIEW -- NO DATE
002200*                             FIELDS IN THIS LAYOUT, NO CHANGE.
002300****************************************************************
002400 01  SCHEMA-EXTRACT-RECORD.
002500     05  SE-SCHEMA-NAME          PIC X(30).
002600     05  SE-TABLE-NAME           PIC X(30).
002700     05  SE-COLUMN-NAME          PIC X(30).
002800     05  SE-DATA-TYPE            PIC X(20).
002900     05  SE-MAX-LENGTH           PIC X(10).
003000     05  SE-IS-NULLABLE          PIC X(10).
003100     05  SE-PRECISION            PIC X(10).
003200     05  SE-SCALE                PIC X(10).
003300*
003400*    ALTERNATE VIEW -- SPLITS THE 150 BYTE ROW INTO ITS
003500*    KEY PORTION (SCHEMA/TABLE/COLUMN) AND ITS ATTRIBUTE
003600*    PORTION (TYPE/LENGTH/NULL/PRECISION/SCALE), USED BY
003700*    THE COMPARE ENGINE WHEN IT NEEDS TO MOVE OR CLEAR A
003800*    WHOLE HALF OF THE ROW IN ONE STATEMENT.
003900*
004000 01  SCHEMA-EXTRACT-RECORD-R REDEFINES SCHEMA-EXTRACT-RECORD.
004100     05  SER-KEY-PORTION         PIC X(90).
004200     05  SER-ATTRIBUTE-PORTION   PIC X(60).
004300*
004400*    RESERVED WORK COPY OF THE ROW, CARRIED SEPARATELY SO A
004500*    PARAGRAPH CAN HOLD A SPARE COPY (E.G. FOR AN ABEND
004600*    MESSAGE) WITHOUT DISTURBING THE ROW CURRENTLY BEING
004700*    COMPARED.  10 BYTES RESERVED FOR ATTRIBUTES THE EXTRACT
004800*    JOB MAY ADD LATER.
004900*
005000 01  SCHEMA-EXTRACT-SPARE-AREA.
005100     05  SES-SCHEMA-NAME         PIC X(30).
005200     05  SES-TABLE-NAME          PIC X(30).
005300     05  SES-COLUMN-NAME         PIC X(30).
005400     05  SES-DATA-TYPE           PIC X(20).
005500     05  SES-MAX-LENGTH          PIC X(10).
005600     05  SES-IS-NULLABLE         PIC X(10).
005700     05  SES-PRECISION           PIC X(10).
005800     05  SES-SCALE               PIC X(10).
005900     05  FILLER                  PIC X(10) VALUE SPACES.
