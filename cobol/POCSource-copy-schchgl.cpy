000100****************************************************************
000200*    COPY MEMBER  = SCHCHGL
000300*    DESCRIPTIVE NAME = SCHEMA CHANGE-LIST RECORD LAYOUT
000400*
000500*    FUNCTION = ONE REMEDIATION ACTION SCRIPTED BY THE
000600*               CHANGE-BUILDER PASS, ORIENTED BY THE RUN'S
000700*               SYNC DIRECTION.  WRITTEN BY CHGBLD01.
000800*
000900*    RECORD LENGTH = 170 BYTES, FIXED (SUM OF THE FIELDS
001000*                    BELOW -- CARRIED FORWARD FROM THE
001100*                    ORIGINAL DBB-0094 SPEC SHEET AS GIVEN,
001200*                    THE ROUNDED "160" QUOTED ON THE COVER
001300*                    PAGE OF THAT REQUEST WAS NEVER CORRECTED).
001400*
001500*    CHANGE LOG -
001600*    DATE     BY   REQUEST    DESCRIPTION
001700*    -------- ---- ---------- ------------------------------
001800*    04/18/94 JS   DBB-0094   ORIGINAL LAYOUT.
001900*    10/03/96 RK   DBB-0143   ADDED CH-DIRECTION SO A CHANGE
002000*                             RECORD CARRIES ITS OWN SYNC
002100*                             DIRECTION FOR AUDIT.
002200****************************************************************
002300 01  CHANGE-LIST-RECORD.
002400     05  CH-CHANGE-TYPE          PIC X(20).
002500     05  CH-TABLE                PIC X(30).
002600     05  CH-COLUMN               PIC X(30).
002700     05  CH-FROM                 PIC X(30).
002800     05  CH-TO                   PIC X(30).
002900     05  CH-APPLY-TO             PIC X(10).
003000     05  CH-DIRECTION            PIC X(20).
003100*
003200*    ALTERNATE VIEW -- TYPE-AND-TABLE HEADER VERSUS THE
003300*    FOUR NAME/VALUE SLOTS, USED WHEN A PARAGRAPH ONLY NEEDS
003400*    TO CLEAR THE VARIABLE PART OF THE RECORD BEFORE BUILDING
003500*    THE NEXT ONE.
003600*
003700 01  CHANGE-LIST-RECORD-R REDEFINES CHANGE-LIST-RECORD.
003800     05  CHR-HEADER-PORTION      PIC X(50).
003900     05  CHR-VALUE-PORTION       PIC X(120).
